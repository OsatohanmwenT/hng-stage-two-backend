000100******************************************************************
000200* CTYSEQ.cpybk
000300* I-O FORMAT: CTYSEQR    FROM FILE CTYSEQ    OF LIBRARY COMLIB
000400* SURROGATE-ID SEQUENCE CONTROL - ONE RECORD, KEYED "01", HOLDING
000500* THE LAST CTYMST-ID HANDED OUT.  SAME IDEA AS THE PARALNO
000600* COUNTER ON THE TRANSFER SIDE'S TFSSTPL FILE, LIFTED FOR THE
000700* COUNTRY MASTER'S OWN SURROGATE KEY.
000800******************************************************************
000900* AMENDMENT HISTORY:
001000******************************************************************
001100* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
001200*-----------------------------------------------------------------
001300
001400     05  CTYSEQ-RECORD.
001500         10  CTYSEQ-KEY                 PIC X(02) VALUE "01".
001600         10  CTYSEQ-LAST-ID             PIC 9(06).
001700*                        LAST CTYMST-ID ASSIGNED.  CTYUPST READS
001800*                        THIS RECORD, ADDS 1, REWRITES IT, AND
001900*                        HANDS THE NEW VALUE TO THE INSERTED
002000*                        MASTER RECORD - ALL INSIDE THE SAME UNIT
002100*                        OF WORK.
002200         10  FILLER                     PIC X(10).
