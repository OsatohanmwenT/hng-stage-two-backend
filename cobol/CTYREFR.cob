000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.      CTYREFR IS INITIAL.
000300       AUTHOR.          ANNETTE THAM.
000400       INSTALLATION.    COMLIB - CASH MGMT REFERENCE DATA.
000500       DATE-WRITTEN.    22 MAR 1990.
000600       DATE-COMPILED.
000700       SECURITY.        COMLIB PRODUCTION - RESTRICTED.
000800
000900      *----------------------------------------------------------------*
001000      *DESCRIPTION : REFRESH/SYNC BATCH DRIVER - READS THE RATES FEED
001100      *              INTO AN IN-MEMORY TABLE, THEN THE COUNTRY FEED
001200      *              SEQUENTIALLY, ENRICHES EACH RECORD (CTYENR/
001300      *              CTYMULT) AND UPSERTS IT INTO THE COUNTRY MASTER
001400      *              (CTYUPST).  RUN ONCE PER REFRESH CYCLE FROM JCL.
001500      *----------------------------------------------------------------*
001600      *----------------------------------------------------------------*
001700      * HISTORY OF MODIFICATION:                                      *
001800      *----------------------------------------------------------------*
001900      *|USER    |DATE      | TAG      | DESCRIPTION                  |*
002000      *----------------------------------------------------------------*
002100      *|ANNTHM  |22/03/1990| CTY001   | INITIAL VERSION              |*
002200      *|        |          |          | - READS RATES, THEN COUNTRY, |*
002300      *|        |          |          |   ENRICHES, UPSERTS          |*
002400      *----------------------------------------------------------------*
002500      *|ACNRJR  |09/07/1991| CTY002   | GEBNEXTGEN-91055              |*
002600      *|        |          |          | - EMPTY/UNREADABLE FEED NOW   *
002700      *|        |          |          |   ABORTS BEFORE THE MASTER   |*
002800      *|        |          |          |   IS OPENED I-O               |*
002900      *----------------------------------------------------------------*
003000      *|TMPKHY  |03/01/1999| CTY005   | GEBNEXTGEN-91690 - Y2K REVIEW |*
003100      *|        |          |          | - WS-DATE-CEN HARD-CODED "20"|*
003200      *|        |          |          |   REVIEWED AND LEFT - RUNS   |*
003300      *|        |          |          |   ONLY IN THE 21ST CENTURY   |*
003400      *----------------------------------------------------------------*
003500      *|ACNTHY  |19/08/2025| CTY010   | GEBNEXTGEN-92640              |*
003600      *|        |          |          | - REFRESH TIMESTAMP NOW BUILT|*
003700      *|        |          |          |   ONCE PER RUN, NOT PER      |*
003800      *|        |          |          |   RECORD, SO A LONG RUN      |*
003900      *|        |          |          |   DOESN'T SPAN TWO SECONDS   |*
004000      *|        |          |          |   ACROSS ITS OWN OUTPUT      |*
004100      *----------------------------------------------------------------*
004110      *|ACNRJR  |14/01/2026| CTY011   | GEBNEXTGEN-92715              |*
004120      *|        |          |          | - NAME-NORM WAS LOWER-CASED  |*
004130      *|        |          |          |   BUT NEVER TRIMMED - A FEED |*
004140      *|        |          |          |   NAME WITH LEADING/TRAILING |*
004150      *|        |          |          |   BLANKS UPSERTED UNDER THE  |*
004160      *|        |          |          |   WRONG KEY. B300 NOW SHIFTS |*
004170      *|        |          |          |   THE NAME LEFT BEFORE THE   |*
004180      *|        |          |          |   CASE FOLD                  |*
004190      *----------------------------------------------------------------*
004200      *----------------------------------------------------------------*
004300       EJECT
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-AS400.
004800       OBJECT-COMPUTER. IBM-AS400.
004900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005000                         UPSI-0 IS UPSI-SWITCH-0
005100                           ON  STATUS IS U0-ON
005200                           OFF STATUS IS U0-OFF
005300                         UPSI-1 IS UPSI-SWITCH-1
005400                           ON  STATUS IS U1-ON
005500                           OFF STATUS IS U1-OFF
005600                         UPSI-2 IS UPSI-SWITCH-2
005700                           ON  STATUS IS U2-ON
005800                           OFF STATUS IS U2-OFF
005900                         UPSI-3 IS UPSI-SWITCH-3
006000                           ON  STATUS IS U3-ON
006100                           OFF STATUS IS U3-OFF.
006200
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT CTYFEED ASSIGN TO DATABASE-CTYFEED
006510                  ORGANIZATION      IS SEQUENTIAL
006520                  FILE STATUS       IS WK-C-FILE-STATUS.
006800           SELECT CTYRATE ASSIGN TO DATABASE-CTYRATE
006810                  ORGANIZATION      IS SEQUENTIAL
006820                  FILE STATUS       IS WK-C-FILE-STATUS.
007100           SELECT CTYMSTR ASSIGN TO DATABASE-CTYMSTR
007110                  ORGANIZATION      IS INDEXED
007120                  ACCESS MODE       IS DYNAMIC
007130                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007140                  FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  CTYFEED
008000           LABEL RECORDS ARE OMITTED
008100           DATA RECORD IS WK-C-CTYFEED.
008200       01  WK-C-CTYFEED.
008300           COPY CTYFEED.
008400
008500       FD  CTYRATE
008600           LABEL RECORDS ARE OMITTED
008700           DATA RECORD IS WK-C-CTYRATE.
008800       01  WK-C-CTYRATE.
008900           COPY CTYRATE.
009000
009100       FD  CTYMSTR
009200           LABEL RECORDS ARE OMITTED
009300           DATA RECORD IS WK-C-CTYMSTR.
009400       01  WK-C-CTYMSTR.
009500           COPY DDS-ALL-FORMATS OF CTYMSTR.
009600       01  WK-C-CTYMSTR-1.
009700           COPY CTYMST.
009800
009900       WORKING-STORAGE SECTION.
010000       01  FILLER                  PIC  X(024) VALUE
010100           "** PROGRAM CTYREFR    **".
010200       EJECT.
010300
010400       01  WS-DATE-YYMD.
010500           05 WS-DATE-CEN          PIC X(02)  VALUE "20".
010600           05 WS-DATE-YMD          PIC X(06).
010700       01  WS-DATE-PARTS REDEFINES WS-DATE-YYMD.
010800           05  WS-DATE-CCYY-HI     PIC X(02).
010900           05  WS-DATE-YY          PIC X(02).
011000           05  WS-DATE-MM          PIC X(02).
011100           05  WS-DATE-DD          PIC X(02).
011200
011300       01  WS-TIME-HHMMSS          PIC 9(08) COMP.
011400       01  WS-TIME-PARTS REDEFINES WS-TIME-HHMMSS.
011500           05  WS-TIME-HH          PIC 9(02).
011600           05  WS-TIME-MM          PIC 9(02).
011700           05  WS-TIME-SS          PIC 9(02).
011800           05  WS-TIME-HH00        PIC 9(02).
011900
012000       01  WK-C-RUN-TIMESTAMP      PIC X(20) VALUE SPACES.
012100       01  WK-C-RUN-TS-PARTS REDEFINES WK-C-RUN-TIMESTAMP.
012200           05  WK-TS-CCYY          PIC X(04).
012300           05  WK-TS-DASH1         PIC X(01).
012400           05  WK-TS-MM            PIC X(02).
012500           05  WK-TS-DASH2         PIC X(01).
012600           05  WK-TS-DD            PIC X(02).
012700           05  WK-TS-TSEP          PIC X(01).
012800           05  WK-TS-HH            PIC X(02).
012900           05  WK-TS-COLON1        PIC X(01).
013000           05  WK-TS-MI            PIC X(02).
013100           05  WK-TS-COLON2        PIC X(01).
013200           05  WK-TS-SS            PIC X(02).
013300           05  WK-TS-ZSUF          PIC X(01).
013400
013500       01  WK-C-WORK-AREA.
013600           05  WK-C-FEED-EOF-SW    PIC X(01) VALUE "N".
013610               88  WK-C-FEED-EOF           VALUE "Y".
013800           05  WK-C-RATE-EOF-SW    PIC X(01) VALUE "N".
013810               88  WK-C-RATE-EOF           VALUE "Y".
014000           05  WK-C-FILE-STATUS    PIC X(02) VALUE ZEROS.
014010               88  WK-C-SUCCESSFUL          VALUE "00".
014020               88  WK-C-END-OF-FILE         VALUE "10".
014030               88  WK-C-RECORD-NOT-FOUND    VALUE "23".
014400
014500       01  WK-N-WORK-AREA.
014600           05  WK-N-RATB-COUNT     PIC 9(04) COMP.
014700           05  WK-N-PROCESSED-COUNT PIC 9(06) COMP.
014710       77  WK-N-FEED-LINE-COUNT    PIC 9(06) COMP VALUE ZERO.
014800
014900       01  WK-C-XLATE-UPPER    PIC X(26) VALUE
015000           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015100       01  WK-C-XLATE-LOWER    PIC X(26) VALUE
015200           "abcdefghijklmnopqrstuvwxyz".
015210       01  WK-C-TRIM-WORK.
015220           05  WK-C-TRIM-HOLD      PIC X(40) VALUE SPACES.
015230           05  FILLER              PIC X(08) VALUE SPACES.
015240
015250       01  WK-N-TRIM-WORK.
015260           05  WK-N-TRIM-FIRST     PIC 9(02) COMP VALUE ZERO.
015270           05  WK-N-TRIM-LAST      PIC 9(02) COMP VALUE ZERO.
015280           05  WK-N-TRIM-SCAN      PIC 9(02) COMP VALUE ZERO.
015285           05  WK-N-TRIM-LEN       PIC 9(02) COMP VALUE ZERO.
015290           05  FILLER              PIC X(08) VALUE SPACES.
015300
015400       LINKAGE SECTION.
015500       01  WK-RATB-GROUP.
015510           COPY CTYRATB.
015700           COPY CENR.
015800           COPY CMULT.
015900           COPY CUPS.
016000
016100       PROCEDURE DIVISION.
016200
016300       MAIN-MODULE.
016400           PERFORM A001-START-PROGRAM-ROUTINE
016410              THRU A999-START-PROGRAM-ROUTINE-EX.
016600           GOBACK.
016700       EJECT.
016800
016900       A001-START-PROGRAM-ROUTINE.
017000           SET     UPSI-SWITCH-2           TO      OFF.
017100           ACCEPT   WS-DATE-YMD             FROM DATE.
017200           ACCEPT   WS-TIME-HHMMSS          FROM TIME.
017300           PERFORM B900-BUILD-RUN-TIMESTAMP
017310              THRU B999-BUILD-RUN-TIMESTAMP-EX.
017500
017600           OPEN INPUT CTYRATE.
017700           IF  NOT WK-C-SUCCESSFUL
017800               DISPLAY "CTYREFR - OPEN FILE ERROR - CTYRATE"
017900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018000               GO TO Y900-ABNORMAL-TERMINATION
018100           END-IF.
018200           OPEN INPUT CTYFEED.
018300           IF  NOT WK-C-SUCCESSFUL
018400               DISPLAY "CTYREFR - OPEN FILE ERROR - CTYFEED"
018500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018600               CLOSE CTYRATE
018700               GO TO Y900-ABNORMAL-TERMINATION
018800           END-IF.
018900
019000           PERFORM B100-LOAD-RATE-TABLE
019010              THRU B199-LOAD-RATE-TABLE-EX.
019200           IF  WK-N-RATB-COUNT = ZEROS
019300               DISPLAY "CTYREFR - RATES FEED EMPTY - RUN ABORTED"
019400               CLOSE CTYRATE CTYFEED
019500               GO TO Y900-ABNORMAL-TERMINATION
019600           END-IF.
019700
019800           PERFORM B210-READ-COUNTRY-FEED
019810              THRU B219-READ-COUNTRY-FEED-EX.
020000           IF  WK-C-FEED-EOF
020100               DISPLAY "CTYREFR - COUNTRY FEED EMPTY - RUN ABORTED"
020200               CLOSE CTYRATE CTYFEED
020300               GO TO Y900-ABNORMAL-TERMINATION
020400           END-IF.
020500
020600           OPEN I-O CTYMSTR.
020700           IF  NOT WK-C-SUCCESSFUL
020710           AND WK-C-FILE-STATUS NOT = "41"
020800               DISPLAY "CTYREFR - OPEN FILE ERROR - CTYMSTR"
020900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000               CLOSE CTYRATE CTYFEED
021100               GO TO Y900-ABNORMAL-TERMINATION
021200           END-IF.
021300
021400           PERFORM B200-PROCESS-COUNTRY-FEED
021410              THRU B299-PROCESS-COUNTRY-FEED-EX
021420              UNTIL WK-C-FEED-EOF.
021700
021800           DISPLAY "CTYREFR - COUNTRIES PROCESSED " WK-N-PROCESSED-COUNT.
021900           DISPLAY "CTYREFR - RUN TIMESTAMP        " WK-C-RUN-TIMESTAMP.
022100
022200           CLOSE CTYRATE CTYFEED CTYMSTR.
022300           GO TO A999-START-PROGRAM-ROUTINE-EX.
022400
022500       Y900-ABNORMAL-TERMINATION.
022600           SET UPSI-SWITCH-2 TO ON.
022700
022800       A999-START-PROGRAM-ROUTINE-EX.
022900           EXIT.
023000           EJECT
023100
023200      *-------------------------------------------------------------*
023300      *  BUILD YYYY-MM-DDTHH:MM:SSZ FROM THE JOB'S DATE/TIME REGISTERS
023400      *-------------------------------------------------------------*
023500       B900-BUILD-RUN-TIMESTAMP.
023600           MOVE WS-DATE-CEN         TO WK-TS-CCYY (1:2).
023700           MOVE WS-DATE-YY          TO WK-TS-CCYY (3:2).
023800           MOVE WS-DATE-MM          TO WK-TS-MM.
023900           MOVE WS-DATE-DD          TO WK-TS-DD.
024000           MOVE WS-TIME-HH          TO WK-TS-HH.
024100           MOVE WS-TIME-MM          TO WK-TS-MI.
024200           MOVE WS-TIME-SS          TO WK-TS-SS.
024300           MOVE "-"                 TO WK-TS-DASH1.
024400           MOVE "-"                 TO WK-TS-DASH2.
024500           MOVE "T"                 TO WK-TS-TSEP.
024600           MOVE ":"                 TO WK-TS-COLON1.
024700           MOVE ":"                 TO WK-TS-COLON2.
024800           MOVE "Z"                 TO WK-TS-ZSUF.
024900       B999-BUILD-RUN-TIMESTAMP-EX.
025000           EXIT.
025100           EJECT
025200
025300      *-------------------------------------------------------------*
025400      *  LOAD THE ENTIRE RATES FEED INTO WK-RATB-TABLE
025500      *-------------------------------------------------------------*
025600       B100-LOAD-RATE-TABLE.
025700           MOVE ZEROS               TO WK-N-RATB-COUNT
025710                                       WK-RATB-COUNT.
025900
026000       B110-LOAD-RATE-TABLE-LOOP.
026100           READ CTYRATE
026200               AT END
026300                   MOVE "Y"         TO WK-C-RATE-EOF-SW
026400                   GO TO B199-LOAD-RATE-TABLE-EX
026500           END-READ.
026600
026700           IF  WK-N-RATB-COUNT < WK-RATB-MAX-ENTRIES
026800               ADD 1                TO WK-N-RATB-COUNT
026900               SET WK-RATB-IDX      TO WK-N-RATB-COUNT
027000               MOVE CTYRATE-CUYCD   TO WK-RATB-CUYCD (WK-RATB-IDX)
027100               MOVE CTYRATE-RATE    TO WK-RATB-RATE (WK-RATB-IDX)
027200           END-IF.
027300
027400           GO TO B110-LOAD-RATE-TABLE-LOOP.
027500
027600       B199-LOAD-RATE-TABLE-EX.
027700           MOVE WK-N-RATB-COUNT     TO WK-RATB-COUNT.
027800           EXIT.
027900           EJECT
028000
028100      *-------------------------------------------------------------*
028200      *  ONE PASS OF THE COUNTRY FEED - ENRICH, THEN UPSERT
028300      *-------------------------------------------------------------*
028400       B200-PROCESS-COUNTRY-FEED.
028410           ADD 1                    TO WK-N-FEED-LINE-COUNT.
028500           MOVE CTYFEED-NAME        TO WK-CUPS-NAME.
028600           MOVE CTYFEED-CAPITAL     TO WK-CUPS-CAPITAL.
028700           MOVE CTYFEED-REGION      TO WK-CUPS-REGION.
028800
028900           IF  CTYFEED-POPULATION IS NUMERIC
029000               MOVE CTYFEED-POPULATION TO WK-CUPS-POPULATION
029100           ELSE
029200               MOVE ZEROS           TO WK-CUPS-POPULATION
029300           END-IF.
029400
029500           MOVE CTYFEED-CUYCD       TO WK-CENR-CUYCD.
029600           MOVE WK-CUPS-POPULATION  TO WK-CENR-POPULATION.
029700
029800           CALL "CTYMULT"           USING WK-CMULT-OUTPUT.
029900           MOVE WK-CMULT-VALUE      TO WK-CENR-MULTIPLIER.
030000
030100           CALL "CTYENR"            USING WK-CENR-INPUT
030110                                          WK-RATB-GROUP
030120                                          WK-CENR-OUTPUT.
030400
030500           IF  CTYFEED-CUYCD = SPACES
030600               MOVE SPACES          TO WK-CUPS-CUYCD
030700           ELSE
030800               MOVE CTYFEED-CUYCD   TO WK-CUPS-CUYCD
030900           END-IF.
031000           MOVE WK-CENR-EXCH-RATE       TO WK-CUPS-EXCH-RATE.
031100           MOVE WK-CENR-EXCH-RATE-NULL  TO WK-CUPS-EXCH-RATE-NULL.
031200           MOVE WK-CENR-ESTIMATED-GDP   TO WK-CUPS-ESTIMATED-GDP.
031300           MOVE WK-CENR-EST-GDP-NULL    TO WK-CUPS-EST-GDP-NULL.
031400           MOVE CTYFEED-FLAG-URL        TO WK-CUPS-FLAG-URL.
031500           MOVE WK-C-RUN-TIMESTAMP      TO WK-CUPS-REFRESHED-AT.
031600
031700           MOVE CTYFEED-NAME        TO WK-CUPS-NAME-NORM.
031800           PERFORM B300-BUILD-NORMALIZED-NAME
031810              THRU B399-BUILD-NORMALIZED-NAME-EX.
032000
032100           CALL "CTYUPST"           USING WK-CUPS-INPUT
032110                                          WK-CUPS-OUTPUT.
032300
032400           IF  WK-CUPS-ERROR-CD = SPACES
032500               ADD 1                TO WK-N-PROCESSED-COUNT
032600           ELSE
032700               DISPLAY "CTYREFR - UPSERT ERROR " WK-CUPS-ERROR-CD
032800               DISPLAY "CTYREFR - COUNTRY NAME  " WK-CUPS-NAME
032900           END-IF.
033000
033100           PERFORM B210-READ-COUNTRY-FEED
033110              THRU B219-READ-COUNTRY-FEED-EX.
033300
033400       B299-PROCESS-COUNTRY-FEED-EX.
033500           EXIT.
033600           EJECT
033700
033800      *-------------------------------------------------------------*
033900      *  READ ONE COUNTRY-FEED RECORD, SKIPPING BLANK-NAME RECORDS
034000      *-------------------------------------------------------------*
034100       B210-READ-COUNTRY-FEED.
034200           READ CTYFEED
034300               AT END
034400                   MOVE "Y"         TO WK-C-FEED-EOF-SW
034500                   GO TO B219-READ-COUNTRY-FEED-EX
034600           END-READ.
034700
034800           IF  CTYFEED-NAME = SPACES
034900               GO TO B210-READ-COUNTRY-FEED
035000           END-IF.
035100
035200       B219-READ-COUNTRY-FEED-EX.
035300           EXIT.
035400           EJECT
035500
035600      *-------------------------------------------------------------*
035700      *  TRIM/LOWER-CASE THE NAME INTO WK-CUPS-NAME-NORM
035800      *-------------------------------------------------------------*
035900       B300-BUILD-NORMALIZED-NAME.
036000           MOVE ZERO                TO WK-N-TRIM-FIRST
036010                                       WK-N-TRIM-LAST.
036020           MOVE 1                   TO WK-N-TRIM-SCAN.
036030
036040       B310-TRIM-SCAN-FIRST-LOOP.
036050           IF  WK-N-TRIM-SCAN > 40
036060               GO TO B330-TRIM-SCAN-LAST-SETUP
036070           END-IF.
036080           IF  WK-CUPS-NAME-NORM (WK-N-TRIM-SCAN:1) NOT = SPACE
036090               MOVE WK-N-TRIM-SCAN  TO WK-N-TRIM-FIRST
036100               GO TO B330-TRIM-SCAN-LAST-SETUP
036110           END-IF.
036120           ADD 1                    TO WK-N-TRIM-SCAN.
036130           GO TO B310-TRIM-SCAN-FIRST-LOOP.
036140
036150       B330-TRIM-SCAN-LAST-SETUP.
036160           IF  WK-N-TRIM-FIRST = ZERO
036170               GO TO B390-TRIM-LOWER-CASE
036180           END-IF.
036190           MOVE 40                  TO WK-N-TRIM-SCAN.
036200
036210       B340-TRIM-SCAN-LAST-LOOP.
036220           IF  WK-CUPS-NAME-NORM (WK-N-TRIM-SCAN:1) NOT = SPACE
036230               MOVE WK-N-TRIM-SCAN  TO WK-N-TRIM-LAST
036240               GO TO B350-TRIM-SHIFT-NAME
036250           END-IF.
036260           SUBTRACT 1               FROM WK-N-TRIM-SCAN.
036270           GO TO B340-TRIM-SCAN-LAST-LOOP.
036280
036290       B350-TRIM-SHIFT-NAME.
036300           COMPUTE WK-N-TRIM-LEN = WK-N-TRIM-LAST - WK-N-TRIM-FIRST
036310                                       + 1.
036320           MOVE SPACES              TO WK-C-TRIM-HOLD.
036330           MOVE WK-CUPS-NAME-NORM (WK-N-TRIM-FIRST:WK-N-TRIM-LEN)
036340               TO WK-C-TRIM-HOLD (1:WK-N-TRIM-LEN).
036350           MOVE WK-C-TRIM-HOLD      TO WK-CUPS-NAME-NORM.
036360
036370       B390-TRIM-LOWER-CASE.
036380           INSPECT WK-CUPS-NAME-NORM
036390               CONVERTING WK-C-XLATE-UPPER TO WK-C-XLATE-LOWER.
036400
036410       B399-BUILD-NORMALIZED-NAME-EX.
036420           EXIT.
036430           EJECT
036500
036600      ******************************************************************
036700      ************** END OF PROGRAM SOURCE -  CTYREFR ****************
036800      ******************************************************************
