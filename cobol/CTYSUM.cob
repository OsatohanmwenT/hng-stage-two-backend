000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.      CTYSUM IS INITIAL.
000300       AUTHOR.          ANNETTE THAM.
000400       INSTALLATION.    COMLIB - CASH MGMT REFERENCE DATA.
000500       DATE-WRITTEN.    12 SEP 1991.
000600       DATE-COMPILED.
000700       SECURITY.        COMLIB PRODUCTION - RESTRICTED.
000800
000900      *----------------------------------------------------------------*
001000      *DESCRIPTION : SUMMARY-REPORT BATCH DRIVER.  BROWSES THE WHOLE
001100      *              COUNTRY MASTER, COUNTS THE RECORDS AND KEEPS THE
001200      *              TOP 5 BY ESTIMATED GDP (DESCENDING, NULLS LAST),
001300      *              AND WRITES THE COUNTRIES-SUMMARY REPORT.  RUN ON
001400      *              DEMAND, NO CONTROL CARD NEEDED.
001500      *----------------------------------------------------------------*
001600      *----------------------------------------------------------------*
001700      * HISTORY OF MODIFICATION:                                      *
001800      *----------------------------------------------------------------*
001900      *|USER    |DATE      | TAG      | DESCRIPTION                  |*
002000      *----------------------------------------------------------------*
002100      *|ANNTHM  |12/09/1991| CTY001   | GEBNEXTGEN-91004              |*
002200      *|        |          |          | - INITIAL VERSION             |*
002300      *----------------------------------------------------------------*
002400      *|ACNRJR  |21/02/1996| CTY004   | GEBNEXTGEN-91340              |*
002500      *|        |          |          | - COUNTRIES WITH NO CURRENCY  |*
002600      *|        |          |          |   NOW PRINT "N/A" FOR GDP     |*
002700      *|        |          |          |   INSTEAD OF A ZERO AMOUNT    |*
002800      *----------------------------------------------------------------*
002900      *|TMPKHY  |03/01/1999| CTY005   | GEBNEXTGEN-91690 - Y2K REVIEW |*
003000      *|        |          |          | - REVIEWED - REFRESH DATE ON  |*
003100      *|        |          |          |   THE REPORT HEADER IS FULL   |*
003200      *|        |          |          |   ISO-8601 TEXT - NO CHANGE   |*
003300      *|        |          |          |   REQUIRED                    |*
003400      *----------------------------------------------------------------*
003500      *|ACNTHY  |19/08/2025| CTY010   | GEBNEXTGEN-92640              |*
003600      *|        |          |          | - NULL-GDP RECORDS NOW SORT   |*
003700      *|        |          |          |   TO THE BOTTOM OF THE TOP-5  |*
003800      *|        |          |          |   TABLE INSTEAD OF BEING      |*
003900      *|        |          |          |   TREATED AS ZERO GDP         |*
004000      *----------------------------------------------------------------*
004050      *|ACNTHY  |10/03/2026| CTY011   | GEBNEXTGEN-92910              |*
004060      *|        |          |          | - GDP COLUMN NARROWED TO 15   |*
004070      *|        |          |          |   POSITIONS AND A BLANK LINE  |*
004080      *|        |          |          |   ADDED AHEAD OF THE TOP-5    |*
004090      *|        |          |          |   SUBTITLE, MATCHING THE      |*
004095      *|        |          |          |   PUBLISHED REPORT LAYOUT     |*
004100      *----------------------------------------------------------------*
004200       EJECT
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-AS400.
004700       OBJECT-COMPUTER. IBM-AS400.
004800       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004850                         C01 IS TOP-OF-FORM
004900                         UPSI-0 IS UPSI-SWITCH-0
005000                           ON  STATUS IS U0-ON
005100                           OFF STATUS IS U0-OFF
005300                         UPSI-2 IS UPSI-SWITCH-2
005400                           ON  STATUS IS U2-ON
005500                           OFF STATUS IS U2-OFF.
005600
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT CTYMSTR ASSIGN TO DATABASE-CTYMSTR
005910                  ORGANIZATION      IS INDEXED
005920                  ACCESS MODE       IS DYNAMIC
005930                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005940                  FILE STATUS       IS WK-C-FILE-STATUS.
006400           SELECT CTYSUMP ASSIGN TO DATABASE-CTYSUMP
006410                  ORGANIZATION      IS SEQUENTIAL
006420                  FILE STATUS       IS WK-C-PRT-FILE-STATUS.
006700
006800       DATA DIVISION.
006900       FILE SECTION.
007000       FD  CTYMSTR
007100           LABEL RECORDS ARE OMITTED
007200           DATA RECORD IS WK-C-CTYMSTR.
007300       01  WK-C-CTYMSTR.
007400           COPY DDS-ALL-FORMATS OF CTYMSTR.
007500       01  WK-C-CTYMSTR-1.
007600           COPY CTYMST.
007700
007800       FD  CTYSUMP
007900           LABEL RECORDS ARE OMITTED
008000           RECORDING MODE IS F
008100           DATA RECORD IS WK-C-CTYSUMP.
008200       01  WK-C-CTYSUMP                PIC X(132).
008300
008400       WORKING-STORAGE SECTION.
008500       01  FILLER                  PIC  X(024) VALUE
008600           "** PROGRAM CTYSUM     **".
008700       EJECT.
008800
008900       01  WK-C-WORK-AREA.
009000           05  WK-C-MSTR-EOF-SW    PIC X(01) VALUE "N".
009010               88  WK-C-MSTR-EOF           VALUE "Y".
009200           05  WK-C-FILE-STATUS    PIC X(02) VALUE ZEROS.
009210               88  WK-C-SUCCESSFUL          VALUE "00".
009220               88  WK-C-END-OF-FILE         VALUE "10".
009500           05  WK-C-PRT-FILE-STATUS PIC X(02) VALUE ZEROS.
009510               88  WK-C-PRT-SUCCESSFUL      VALUE "00".
009700
009800       01  WK-N-WORK-AREA.
009900           05  WK-N-TOTAL-COUNTRIES   PIC 9(06) COMP VALUE ZERO.
010000           05  WK-N-TOP5-COUNT        PIC 9(01) COMP VALUE ZERO.
010100           05  WK-N-TOP5-MAX          PIC 9(01) COMP VALUE 5.
010200           05  WK-C-LAST-REFRESHED-AT PIC X(20) VALUE SPACES.
010300           05  WK-C-LAST-REFR-NULL-SW PIC X(01) VALUE "Y".
010310               88  WK-C-LAST-REFR-IS-NULL       VALUE "Y".
010320       77  WK-N-REPORT-LINE-COUNT  PIC 9(04) COMP VALUE ZERO.
010500
010600       01  WK-C-NAME-EDIT.
010700           05  WK-C-NAME-DISPLAY       PIC X(40) VALUE SPACES.
010800           05  WK-C-NAME-FIRST REDEFINES WK-C-NAME-DISPLAY
010810               PIC X(01).
011000*                        FIRST BYTE OF THE CURRENT MASTER RECORD'S
011100*                        NAME - UPSI-0 DIAGNOSTIC ONLY.
011200
011300       01  WK-C-FSTAT-EDIT.
011400           05  WK-C-FSTAT-DISPLAY      PIC X(02) VALUE ZEROS.
011500           05  WK-C-FSTAT-PARTS REDEFINES WK-C-FSTAT-DISPLAY.
011600               10  WK-C-FSTAT-MAJOR    PIC X(01).
011700               10  WK-C-FSTAT-MINOR    PIC X(01).
011800
011900       01  WK-TOP5-TABLE-GROUP.
012000           05  WK-TOP5-ENTRY OCCURS 5 TIMES
012010               INDEXED BY WK-TOP5-IDX WK-TOP5-SLOT.
012200               10  WK-TOP5-NAME            PIC X(40).
012300               10  WK-TOP5-GDP             PIC S9(15)V9(02).
012400               10  WK-TOP5-GDP-NULL        PIC X(01).
012500               10  WK-TOP5-GDP-UNSGN REDEFINES
012510                       WK-TOP5-GDP        PIC 9(15)V9(02).
012700
012800       01  WK-TOP5-SWAP-HOLD.
012900           05  FILLER                  PIC X(40).
013000           05  FILLER                  PIC S9(15)V9(02).
013100           05  FILLER                  PIC X(01).
013200
013300           COPY CTYSUMP.
013400
013500       PROCEDURE DIVISION.
013600
013700       MAIN-MODULE.
013800           PERFORM A001-START-PROGRAM-ROUTINE
013810              THRU A999-START-PROGRAM-ROUTINE-EX.
014000           GOBACK.
014100       EJECT.
014200
014300       A001-START-PROGRAM-ROUTINE.
014400           SET     UPSI-SWITCH-2           TO      OFF.
014500           OPEN INPUT CTYMSTR.
014600           IF  NOT WK-C-SUCCESSFUL
014700               MOVE WK-C-FILE-STATUS    TO WK-C-FSTAT-DISPLAY
014800               DISPLAY "CTYSUM - OPEN FILE ERROR - CTYMSTR"
014900               DISPLAY "FILE STATUS MAJOR " WK-C-FSTAT-MAJOR
014910                   " MINOR " WK-C-FSTAT-MINOR
015100               GO TO Y900-ABNORMAL-TERMINATION
015200           END-IF.
015300
015400           PERFORM B100-BROWSE-MASTER
015410              THRU B199-BROWSE-MASTER-EX
015420              UNTIL WK-C-MSTR-EOF.
015700           CLOSE CTYMSTR.
015800
015900           PERFORM C100-WRITE-SUMMARY-REPORT
015910              THRU C199-WRITE-SUMMARY-REPORT-EX.
016100
016200           GO TO A999-START-PROGRAM-ROUTINE-EX.
016300
016400       Y900-ABNORMAL-TERMINATION.
016500           SET UPSI-SWITCH-2 TO ON.
016600
016700       A999-START-PROGRAM-ROUTINE-EX.
016800           EXIT.
016900           EJECT
017000
017100      *-------------------------------------------------------------*
017200      *  ONE MASTER RECORD - COUNT IT, KEEP THE HIGHEST TIMESTAMP,
017300      *  AND WORK IT INTO THE TOP-5-BY-GDP TABLE IF IT QUALIFIES
017400      *-------------------------------------------------------------*
017500       B100-BROWSE-MASTER.
017600           READ CTYMSTR NEXT RECORD
017700               AT END
017800                   MOVE "Y"         TO WK-C-MSTR-EOF-SW
017900                   GO TO B199-BROWSE-MASTER-EX
018000           END-READ.
018100
018200           ADD 1                    TO WK-N-TOTAL-COUNTRIES.
018300           MOVE CTYMST-NAME         TO WK-C-NAME-DISPLAY.
018400           IF  U0-ON
018500               DISPLAY "CTYSUM - RECORD NAME STARTS " WK-C-NAME-FIRST
018600           END-IF.
018700
018800           IF  CTYMST-REFRESHED-AT NOT = SPACES
018900               IF  WK-C-LAST-REFR-IS-NULL
018910               OR  CTYMST-REFRESHED-AT > WK-C-LAST-REFRESHED-AT
019100                   MOVE CTYMST-REFRESHED-AT TO WK-C-LAST-REFRESHED-AT
019200                   MOVE "N"             TO WK-C-LAST-REFR-NULL-SW
019300               END-IF
019400           END-IF.
019500
019600           PERFORM B200-INSERT-INTO-TOP5
019610              THRU B299-INSERT-INTO-TOP5-EX.
019800
019900       B199-BROWSE-MASTER-EX.
020000           EXIT.
020100           EJECT
020200
020300      *-------------------------------------------------------------*
020400      *  IF THE TABLE ISN'T FULL YET, APPEND AND BUBBLE UP.  IF IT
020500      *  IS FULL, DROP THE RECORD UNLESS IT OUTRANKS THE CURRENT
020600      *  5TH PLACE (NULL GDP NEVER OUTRANKS ANYTHING).
020700      *-------------------------------------------------------------*
020800       B200-INSERT-INTO-TOP5.
020900           IF  WK-N-TOP5-COUNT < WK-N-TOP5-MAX
021000               ADD 1                TO WK-N-TOP5-COUNT
021100               SET WK-TOP5-SLOT     TO WK-N-TOP5-COUNT
021200               MOVE CTYMST-NAME         TO WK-TOP5-NAME (WK-TOP5-SLOT)
021300               MOVE CTYMST-ESTIMATED-GDP TO WK-TOP5-GDP (WK-TOP5-SLOT)
021400               MOVE CTYMST-EST-GDP-NULL TO WK-TOP5-GDP-NULL (WK-TOP5-SLOT)
021500           ELSE
021600               IF  CTYMST-EST-GDP-NULL = "N"
021610               AND WK-TOP5-GDP-NULL (WK-N-TOP5-MAX) = "Y"
021800                   SET WK-TOP5-SLOT     TO WK-N-TOP5-MAX
021900                   MOVE CTYMST-NAME         TO WK-TOP5-NAME (WK-TOP5-SLOT)
022000                   MOVE CTYMST-ESTIMATED-GDP TO WK-TOP5-GDP (WK-TOP5-SLOT)
022100                   MOVE CTYMST-EST-GDP-NULL TO WK-TOP5-GDP-NULL (WK-TOP5-SLOT)
022200               ELSE
022300                   IF  CTYMST-EST-GDP-NULL = "N"
022310                   AND WK-TOP5-GDP-NULL (WK-N-TOP5-MAX) = "N"
022320                   AND CTYMST-ESTIMATED-GDP > WK-TOP5-GDP (WK-N-TOP5-MAX)
022600                       SET WK-TOP5-SLOT TO WK-N-TOP5-MAX
022700                       MOVE CTYMST-NAME     TO WK-TOP5-NAME (WK-TOP5-SLOT)
022800                       MOVE CTYMST-ESTIMATED-GDP
022810                           TO WK-TOP5-GDP (WK-TOP5-SLOT)
023000                       MOVE CTYMST-EST-GDP-NULL
023010                           TO WK-TOP5-GDP-NULL (WK-TOP5-SLOT)
023200                   ELSE
023300                       GO TO B299-INSERT-INTO-TOP5-EX
023400                   END-IF
023500               END-IF
023600           END-IF.
023700
023800*                        BUBBLE THE NEW/REPLACED ENTRY UP TO ITS
023900*                        SORTED POSITION - DESCENDING GDP, NULLS
024000*                        LAST.
024100           SET WK-TOP5-IDX          TO WK-TOP5-SLOT.
024200
024300       B210-BUBBLE-UP-LOOP.
024400           IF  WK-TOP5-IDX = 1
024500               GO TO B299-INSERT-INTO-TOP5-EX
024600           END-IF.
024700           SET WK-TOP5-SLOT         TO WK-TOP5-IDX.
024800           SET WK-TOP5-SLOT         DOWN BY 1.
024900
025000           IF  WK-TOP5-GDP-NULL (WK-TOP5-IDX) = "N"
025010           AND WK-TOP5-GDP-NULL (WK-TOP5-SLOT) = "Y"
025200               PERFORM C400-TOP5-SWAP-ENTRIES
025210                  THRU C499-TOP5-SWAP-ENTRIES-EX
025400           ELSE
025500               IF  WK-TOP5-GDP-NULL (WK-TOP5-IDX) = "N"
025510               AND WK-TOP5-GDP-NULL (WK-TOP5-SLOT) = "N"
025520               AND WK-TOP5-GDP (WK-TOP5-IDX) > WK-TOP5-GDP (WK-TOP5-SLOT)
025800                   PERFORM C400-TOP5-SWAP-ENTRIES
025810                      THRU C499-TOP5-SWAP-ENTRIES-EX
026000               ELSE
026100                   GO TO B299-INSERT-INTO-TOP5-EX
026200               END-IF
026300           END-IF.
026400
026500           SET WK-TOP5-IDX          TO WK-TOP5-SLOT.
026600           GO TO B210-BUBBLE-UP-LOOP.
026700
026800       B299-INSERT-INTO-TOP5-EX.
026900           EXIT.
027000           EJECT
027100
027200      *-------------------------------------------------------------*
027300      *  SWAPS WK-TOP5-ENTRY (WK-TOP5-IDX) AND (WK-TOP5-SLOT)
027400      *-------------------------------------------------------------*
027500       C400-TOP5-SWAP-ENTRIES.
027600           MOVE WK-TOP5-ENTRY (WK-TOP5-IDX)   TO WK-TOP5-SWAP-HOLD.
027700           MOVE WK-TOP5-ENTRY (WK-TOP5-SLOT)  TO WK-TOP5-ENTRY (WK-TOP5-IDX).
027800           MOVE WK-TOP5-SWAP-HOLD             TO WK-TOP5-ENTRY (WK-TOP5-SLOT).
027900
028000       C499-TOP5-SWAP-ENTRIES-EX.
028100           EXIT.
028200           EJECT
028300
028400      *-------------------------------------------------------------*
028500      *  WRITE THE TITLE/META LINES, THEN ONE DETAIL LINE PER ENTRY
028600      *  ACTUALLY HELD IN THE TOP-5 TABLE (FEWER IF THE MASTER IS
028700      *  SMALLER)
028800      *-------------------------------------------------------------*
028900       C100-WRITE-SUMMARY-REPORT.
029000           OPEN OUTPUT CTYSUMP.
029100           IF  NOT WK-C-PRT-SUCCESSFUL
029200               DISPLAY "CTYSUM - OPEN FILE ERROR - CTYSUMP"
029300               DISPLAY "FILE STATUS IS " WK-C-PRT-FILE-STATUS
029400               GO TO Y900-ABNORMAL-TERMINATION
029500           END-IF.
029600
029700           WRITE WK-C-CTYSUMP      FROM WK-SUMP-TITLE.
029710           ADD 1                   TO WK-N-REPORT-LINE-COUNT.
029800           IF  WK-C-LAST-REFR-IS-NULL
029900               MOVE SPACES          TO WK-SUMP-REFRESHED-AT
030000           ELSE
030100               MOVE WK-C-LAST-REFRESHED-AT TO WK-SUMP-REFRESHED-AT
030200           END-IF.
030300           WRITE WK-C-CTYSUMP      FROM WK-SUMP-REFRESHED.
030400           MOVE WK-N-TOTAL-COUNTRIES TO WK-SUMP-TOTAL-COUNT.
030500           WRITE WK-C-CTYSUMP      FROM WK-SUMP-TOTAL.
030550           MOVE SPACES             TO WK-C-CTYSUMP.
030560           WRITE WK-C-CTYSUMP.
030600           WRITE WK-C-CTYSUMP      FROM WK-SUMP-SUBTITLE.
030700
030800           IF  WK-N-TOP5-COUNT = ZEROS
030900               GO TO C199-WRITE-SUMMARY-REPORT-EX
031000           END-IF.
031100
031200           SET WK-TOP5-IDX          TO 1.
031300
031400       C110-WRITE-TOP5-DETAIL-LOOP.
031500           SET  WK-SUMP-RANK        FROM WK-TOP5-IDX.
031600           MOVE WK-TOP5-NAME (WK-TOP5-IDX)   TO WK-SUMP-NAME.
031700           IF  WK-TOP5-GDP-NULL (WK-TOP5-IDX) = "Y"
031800               MOVE "N/A"           TO WK-SUMP-GDP-NA
031900           ELSE
032000               MOVE WK-TOP5-GDP-UNSGN (WK-TOP5-IDX) TO WK-SUMP-GDP
032100           END-IF.
032200           WRITE WK-C-CTYSUMP      FROM WK-SUMP-DETAIL.
032210           ADD 1                   TO WK-N-REPORT-LINE-COUNT.
032300
032400           SET WK-TOP5-IDX          UP BY 1.
032500           IF  WK-TOP5-IDX <= WK-N-TOP5-COUNT
032600               GO TO C110-WRITE-TOP5-DETAIL-LOOP
032700           END-IF.
032800
032900       C199-WRITE-SUMMARY-REPORT-EX.
033000           CLOSE CTYSUMP.
033100           EXIT.
033200           EJECT
033300
040200      ******************************************************************
040300      ************** END OF PROGRAM SOURCE -  CTYSUM *****************
040400      ******************************************************************
