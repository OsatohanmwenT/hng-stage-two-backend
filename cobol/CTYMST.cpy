000100******************************************************************
000200* CTYMST.cpybk
000300* I-O FORMAT: CTYMSTR    FROM FILE CTYMSTR   OF LIBRARY COMLIB
000400* COUNTRY REFERENCE MASTER - ONE RECORD PER COUNTRY, KEYED BY
000500* THE NORMALIZED (TRIMMED/LOWERED) COUNTRY NAME.
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004
001000*                   - CASH MGMT REFERENCE DATA PHASE 1
001100*                   - INITIAL VERSION
001200*-----------------------------------------------------------------
001300* CTY004  09/07/2024 ACNRJR  - GEBNEXTGEN-91340
001400*                   - Added CTYMST-EXCH-RATE-NULL and
001500*                     CTYMST-EST-GDP-NULL indicators so that a
001600*                     zero GDP (no-currency country) can be told
001700*                     apart from an unpriced GDP (rate unknown)
001800*-----------------------------------------------------------------
001900* CTY007  14/02/2025 TMPKHY  - GEBNEXTGEN-92217
002000*                   - Y2K-STYLE AUDIT OF DATE/TIME FIELDS - THE
002100*                     REFRESH TIMESTAMP IS STORED AS FULL
002200*                     ISO-8601 TEXT (CTYMST-REFRESHED-AT), NOT A
002300*                     6-DIGIT YYMMDD, SO NO CENTURY WINDOW LOGIC
002400*                     IS NEEDED ON THIS FILE
002500*-----------------------------------------------------------------
002600
002700     05  CTYMST-RECORD.
002800         10  CTYMST-ID                  PIC 9(06).
002900*                        SURROGATE SEQUENCE NUMBER, ASSIGNED BY
003000*                        CTYSEQ WHEN THE RECORD IS FIRST INSERTED.
003100*                        NEVER REASSIGNED ON A SUBSEQUENT REFRESH.
003200         10  CTYMST-NAME                PIC X(40).
003300*                        COUNTRY DISPLAY NAME AS RECEIVED FROM
003400*                        THE COUNTRY FEED.
003500         10  CTYMST-NAME-NORM           PIC X(40).
003600*                        NAME-NORMALIZED - TRIMMED AND LOWER-
003700*                        CASED.  UNIQUE KEY - RECORD KEY OF THIS
003800*                        FILE.
003900         10  CTYMST-CAPITAL             PIC X(30).
004000         10  CTYMST-REGION              PIC X(20).
004100         10  CTYMST-POPULATION          PIC 9(12).
004200*                        ZERO WHEN UNKNOWN - SEE CTYENR RULES.
004300         10  CTYMST-CUYCD               PIC X(03).
004400*                        ISO CURRENCY CODE OF FIRST CURRENCY.
004500*                        SPACES WHEN THE COUNTRY HAS NO CURRENCY.
004600         10  CTYMST-EXCH-RATE           PIC S9(07)V9(06).
004700*                        UNITS OF CTYMST-CUYCD PER 1 USD.  ONLY
004800*                        MEANINGFUL WHEN CTYMST-EXCH-RATE-NULL
004900*                        IS "N" - SEE THE 88-LEVELS BELOW.
005000         10  CTYMST-EXCH-RATE-UNSGN REDEFINES
005100                 CTYMST-EXCH-RATE      PIC 9(07)V9(06).
005200*                        UNSIGNED VIEW - RATES ARE NEVER
005300*                        NEGATIVE; USED WHEN EDITING THE RATE
005400*                        ONTO THE EXTRACT REPORT SO NO SIGN
005500*                        POSITION PRINTS.
005600         10  CTYMST-EXCH-RATE-NULL      PIC X(01).
005700             88  CTYMST-EXCH-RATE-IS-NULL       VALUE "Y".
005800             88  CTYMST-EXCH-RATE-IS-KNOWN      VALUE "N".
005900         10  CTYMST-ESTIMATED-GDP       PIC S9(15)V9(02).
006000*                        ESTIMATED GDP IN USD, ROUNDED HALF-UP
006100*                        TO 2 DECIMAL PLACES.  ZERO WHEN THE
006200*                        COUNTRY CARRIES NO CURRENCY; NOT
006300*                        MEANINGFUL WHEN CTYMST-EST-GDP-NULL IS
006400*                        "Y" - SEE THE 88-LEVELS BELOW.
006500         10  CTYMST-EST-GDP-NULL        PIC X(01).
006600             88  CTYMST-EST-GDP-IS-NULL         VALUE "Y".
006700             88  CTYMST-EST-GDP-IS-KNOWN        VALUE "N".
006800         10  CTYMST-FLAG-URL            PIC X(60).
006900         10  CTYMST-REFRESHED-AT        PIC X(20).
007000*                        UTC TIMESTAMP OF THE REFRESH RUN THAT
007100*                        LAST TOUCHED THIS RECORD - FORMAT
007200*                        YYYY-MM-DDTHH:MM:SSZ (SEE THE PARTS
007300*                        REDEFINES BELOW).  STRING COMPARISON OF
007400*                        THIS FIELD IS VALID FOR "MOST RECENT"
007500*                        LOGIC BECAUSE THE FORMAT IS ISO-8601.
007600         10  CTYMST-RFRSH-PARTS REDEFINES
007700                 CTYMST-REFRESHED-AT.
007800*                        COMPONENT VIEW, USED WHEN A DISPLAY-
007900*                        FRIENDLY BREAKOUT OF THE REFRESH DATE
008000*                        AND TIME IS NEEDED (SEE CTYSUM AND
008100*                        CTYQRY REPORT HEADERS).
008200             15  CTYMST-RFRSH-CCYY      PIC X(04).
008300             15  FILLER                 PIC X(01).
008400             15  CTYMST-RFRSH-MM        PIC X(02).
008500             15  FILLER                 PIC X(01).
008600             15  CTYMST-RFRSH-DD        PIC X(02).
008700             15  CTYMST-RFRSH-TSEP      PIC X(01).
008800             15  CTYMST-RFRSH-HH        PIC X(02).
008900             15  FILLER                 PIC X(01).
009000             15  CTYMST-RFRSH-MI        PIC X(02).
009100             15  FILLER                 PIC X(01).
009200             15  CTYMST-RFRSH-SS        PIC X(02).
009300             15  CTYMST-RFRSH-ZSUF      PIC X(01).
009400         10  FILLER                     PIC X(20).
009500*                        RESERVED FOR FUTURE EXPANSION - SEE
009600*                        UFIMIJ HISTORY ON THE TRANSFER SIDE OF
009700*                        THE HOUSE FOR WHY THIS SHOP PADS FIXED
009800*                        FILES RATHER THAN GROW THEM IN PLACE.
