000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.      CTYDELJ IS INITIAL.
000300       AUTHOR.          MATILDA WEE TL.
000310       INSTALLATION.    COMLIB - CASH MGMT REFERENCE DATA.
000400       DATE-WRITTEN.    10 JUL 1989.
000410       DATE-COMPILED.
000420       SECURITY.        COMLIB PRODUCTION - RESTRICTED.
000500
000600      *----------------------------------------------------------------*
000700      *DESCRIPTION : DELETE-BY-NAME BATCH DRIVER.  READS ONE JOB
000800      *              CONTROL CARD (CTYDPRM), LOWER-CASES THE NAME, AND
000900      *              CALLS CTYDEL TO REMOVE THE MATCHING COUNTRY
001000      *              MASTER RECORD.  ONE NAME PER RUN.
001100      *----------------------------------------------------------------*
003800      *----------------------------------------------------------------*
003900      * HISTORY OF MODIFICATION:                                      *
004000      *----------------------------------------------------------------*
004100      *|USER    |DATE      | TAG      | DESCRIPTION                  |*
004200      *----------------------------------------------------------------*
004300      *|MTLWEE  |10/07/1989| CTY001   | GEBNEXTGEN-91004              |*
004400      *|        |          |          | - INITIAL VERSION             |*
005100      *----------------------------------------------------------------*
006200      *|TMPKHY  |03/01/1999| CTY005   | GEBNEXTGEN-91690 - Y2K REVIEW |*
006300      *|        |          |          | - REVIEWED - KEY IS A NAME,   |*
006400      *|        |          |          |   NOT A DATE - NO CHANGE      |*
006500      *|        |          |          |   REQUIRED                    |*
007100      *----------------------------------------------------------------*
007200      *|ACNTHY  |27/09/2007| CTY006   | GEBNEXTGEN-91820              |*
007300      *|        |          |          | - "COUNTRY NOT FOUND" MESSAGE |*
007400      *|        |          |          |   WORDING ALIGNED WITH CTYQRY |*
008100      *----------------------------------------------------------------*
008200      *|ACNRJR  |14/01/2026| CTY007   | GEBNEXTGEN-92715              |*
008300      *|        |          |          | - NAME-NORM WAS ONLY LOWER-  |*
008400      *|        |          |          |   CASED, NEVER TRIMMED - A   |*
008500      *|        |          |          |   JOB CARD NAME WITH A       |*
008600      *|        |          |          |   LEADING/TRAILING BLANK     |*
008700      *|        |          |          |   NEVER MATCHED THE MASTER   |*
008800      *|        |          |          |   KEY - NEW A010-A090 SHIFT  |*
008900      *|        |          |          |   THE NAME LEFT BEFORE THE   |*
009000      *|        |          |          |   CASE FOLD                  |*
009100      *----------------------------------------------------------------*
010700      *----------------------------------------------------------------*
010800       EJECT
010900
011000       ENVIRONMENT DIVISION.
011100       CONFIGURATION SECTION.
011200       SOURCE-COMPUTER. IBM-AS400.
011300       OBJECT-COMPUTER. IBM-AS400.
011400       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
011500                         UPSI-0 IS UPSI-SWITCH-0
011600                           ON  STATUS IS U0-ON
011700                           OFF STATUS IS U0-OFF
011800                         UPSI-2 IS UPSI-SWITCH-2
011900                           ON  STATUS IS U2-ON
012000                           OFF STATUS IS U2-OFF.
012100
012800       INPUT-OUTPUT SECTION.
012900       FILE-CONTROL.
013000           SELECT CTYDPRM ASSIGN TO DATABASE-CTYDPRM
013010                  ORGANIZATION      IS SEQUENTIAL
013020                  FILE STATUS       IS WK-C-FILE-STATUS.
013200
013300       DATA DIVISION.
013310       FILE SECTION.
013320       FD  CTYDPRM
013330           LABEL RECORDS ARE OMITTED
013340           DATA RECORD IS WK-C-CTYDPRM.
013350       01  WK-C-CTYDPRM.
013360           COPY CTYDPRM.
013600
013700       WORKING-STORAGE SECTION.
013800       01  FILLER                  PIC  X(024) VALUE
013900           "** PROGRAM CTYDELJ    **".
014000       EJECT.
014100
014700       01  WK-C-WORK-AREA.
014710           05  WK-C-CARD-EOF-SW    PIC X(01) VALUE "N".
014720               88  WK-C-CARD-EOF           VALUE "Y".
014750           05  WK-C-FILE-STATUS    PIC X(02) VALUE ZEROS.
014760               88  WK-C-SUCCESSFUL          VALUE "00".
014770               88  WK-C-END-OF-FILE         VALUE "10".
014800
015000       01  WK-C-XLATE-UPPER    PIC X(26) VALUE
015100           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015300       01  WK-C-XLATE-LOWER    PIC X(26) VALUE
015400           "abcdefghijklmnopqrstuvwxyz".
015403       01  WK-C-TRIM-WORK.
015404           05  WK-C-TRIM-HOLD      PIC X(40) VALUE SPACES.
015405           05  FILLER              PIC X(08) VALUE SPACES.
015406
015407       01  WK-N-TRIM-WORK.
015408           05  WK-N-TRIM-FIRST     PIC 9(02) COMP VALUE ZERO.
015409           05  WK-N-TRIM-LAST      PIC 9(02) COMP VALUE ZERO.
015411           05  WK-N-TRIM-SCAN      PIC 9(02) COMP VALUE ZERO.
015412           05  WK-N-TRIM-LEN       PIC 9(02) COMP VALUE ZERO.
015413           05  FILLER              PIC X(08) VALUE SPACES.
015420       01  WK-C-CARD-EDIT.
015430           05  WK-C-CARD-DISPLAY   PIC X(40) VALUE SPACES.
015440           05  WK-C-CARD-FIRST REDEFINES WK-C-CARD-DISPLAY
015450               PIC X(01).
015460*                        FIRST BYTE OF THE JOB-CARD NAME, BEFORE
015470*                        NORMALIZATION - UPSI-0 DIAGNOSTIC ONLY.
015480
015500       01  WK-C-ERROR-EDIT.
015510           05  WK-C-ERROR-DISPLAY  PIC X(07) VALUE SPACES.
015520           05  WK-C-ERROR-PARTS REDEFINES WK-C-ERROR-DISPLAY.
015530               10  WK-C-ERROR-PREFIX  PIC X(03).
015540               10  WK-C-ERROR-NUMBER  PIC X(04).
015545
015546       01  WK-C-FSTAT-EDIT.
015547           05  WK-C-FSTAT-DISPLAY  PIC X(02) VALUE ZEROS.
015548           05  WK-C-FSTAT-PARTS REDEFINES WK-C-FSTAT-DISPLAY.
015549               10  WK-C-FSTAT-MAJOR  PIC X(01).
015550               10  WK-C-FSTAT-MINOR  PIC X(01).
015551       77  WK-N-CARD-COUNT         PIC 9(04) COMP VALUE ZERO.
015600       LINKAGE SECTION.
015700           COPY CDEL.
016100
019600       PROCEDURE DIVISION.
019700
019800       MAIN-MODULE.
019900           PERFORM A001-START-PROGRAM-ROUTINE
020000              THRU A999-START-PROGRAM-ROUTINE-EX.
020100           GOBACK.
020500       EJECT.
020700
020800       A001-START-PROGRAM-ROUTINE.
020900           SET     UPSI-SWITCH-2           TO      OFF.
021500           OPEN INPUT CTYDPRM.
021600           IF  NOT WK-C-SUCCESSFUL
021610               MOVE WK-C-FILE-STATUS TO WK-C-FSTAT-DISPLAY
021700               DISPLAY "CTYDELJ - OPEN FILE ERROR - CTYDPRM"
021800               DISPLAY "FILE STATUS MAJOR " WK-C-FSTAT-MAJOR
021810                   " MINOR " WK-C-FSTAT-MINOR
021900               GO TO Y900-ABNORMAL-TERMINATION
022000           END-IF.
022100
022200           READ CTYDPRM
022300               AT END
022400                   MOVE "Y"         TO WK-C-CARD-EOF-SW
022500           END-READ.
022600           IF  WK-C-CARD-EOF
022700               DISPLAY "CTYDELJ - CTYDPRM CONTROL CARD MISSING"
022800               CLOSE CTYDPRM
022900               GO TO Y900-ABNORMAL-TERMINATION
023000           END-IF.
023100
023200           MOVE CTYDPRM-NAME        TO WK-C-CARD-DISPLAY.
023300           ADD 1                    TO WK-N-CARD-COUNT.
023310           IF  U0-ON
023400               DISPLAY "CTYDELJ - JOB CARD NAME STARTS " WK-C-CARD-FIRST
023500           END-IF.
023600
023700           MOVE CTYDPRM-NAME        TO WK-CDEL-NAME-NORM.
023710           MOVE ZERO                TO WK-N-TRIM-FIRST
023720                                       WK-N-TRIM-LAST.
023730           MOVE 1                   TO WK-N-TRIM-SCAN.
023740
023750       A010-TRIM-SCAN-FIRST-LOOP.
023760           IF  WK-N-TRIM-SCAN > 40
023770               GO TO A030-TRIM-SCAN-LAST-SETUP
023780           END-IF.
023790           IF  WK-CDEL-NAME-NORM (WK-N-TRIM-SCAN:1) NOT = SPACE
023800               MOVE WK-N-TRIM-SCAN  TO WK-N-TRIM-FIRST
023810               GO TO A030-TRIM-SCAN-LAST-SETUP
023820           END-IF.
023830           ADD 1                    TO WK-N-TRIM-SCAN.
023840           GO TO A010-TRIM-SCAN-FIRST-LOOP.
023850
023860       A030-TRIM-SCAN-LAST-SETUP.
023870           IF  WK-N-TRIM-FIRST = ZERO
023880               GO TO A090-TRIM-LOWER-CASE
023890           END-IF.
023900           MOVE 40                  TO WK-N-TRIM-SCAN.
023910
023920       A040-TRIM-SCAN-LAST-LOOP.
023930           IF  WK-CDEL-NAME-NORM (WK-N-TRIM-SCAN:1) NOT = SPACE
023940               MOVE WK-N-TRIM-SCAN  TO WK-N-TRIM-LAST
023950               GO TO A050-TRIM-SHIFT-NAME
023960           END-IF.
023970           SUBTRACT 1               FROM WK-N-TRIM-SCAN.
023980           GO TO A040-TRIM-SCAN-LAST-LOOP.
023990
024000       A050-TRIM-SHIFT-NAME.
024010           COMPUTE WK-N-TRIM-LEN = WK-N-TRIM-LAST - WK-N-TRIM-FIRST
024020                                       + 1.
024030           MOVE SPACES              TO WK-C-TRIM-HOLD.
024040           MOVE WK-CDEL-NAME-NORM (WK-N-TRIM-FIRST:WK-N-TRIM-LEN)
024050               TO WK-C-TRIM-HOLD (1:WK-N-TRIM-LEN).
024060           MOVE WK-C-TRIM-HOLD      TO WK-CDEL-NAME-NORM.
024070
024080       A090-TRIM-LOWER-CASE.
024090           INSPECT WK-CDEL-NAME-NORM
024100               CONVERTING WK-C-XLATE-UPPER TO WK-C-XLATE-LOWER.
024110
024120           CALL "CTYDEL"            USING WK-CDEL-INPUT
024130                                          WK-CDEL-OUTPUT.
024140
024300
024400           MOVE WK-CDEL-ERROR-CD    TO WK-C-ERROR-DISPLAY.
024500           IF  WK-CDEL-ERROR-CD = SPACES
024600               DISPLAY "CTYDELJ - COUNTRY DELETED"
024700           ELSE
024800               IF  WK-C-ERROR-PREFIX = "CTY"
024900               AND WK-C-ERROR-NUMBER = "0404"
025000                   DISPLAY "CTYDELJ - COUNTRY NOT FOUND"
025100               ELSE
025200                   DISPLAY "CTYDELJ - DELETE FAILED - " WK-CDEL-ERROR-CD
025300               END-IF
025400               SET UPSI-SWITCH-2    TO ON
025500           END-IF.
025600
025700           CLOSE CTYDPRM.
025800           GO TO A999-START-PROGRAM-ROUTINE-EX.
025900
026400       Y900-ABNORMAL-TERMINATION.
026500           SET UPSI-SWITCH-2 TO ON.
026600
026700       A999-START-PROGRAM-ROUTINE-EX.
026800           EXIT.
026900           EJECT
027000
040200      ******************************************************************
040300      ************** END OF PROGRAM SOURCE -  CTYDELJ ****************
040400      ******************************************************************
