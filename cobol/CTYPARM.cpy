000100******************************************************************
000200* CTYPARM.cpybk
000300* I-O FORMAT: CTYPARMR   FROM FILE CTYPARM   OF LIBRARY COMLIB
000400* APPLICATION PARAMETER FILE - KEYED BY PARAMETER CODE, ONE
000500* PARAMETER PER RECORD.  SAME SHAPE AS TFSAPLPA ON THE TRANSFER
000600* SIDE (SEE TRFXPARA) - REUSED HERE SO THE GDP MULTIPLIER CAN BE
000700* PINNED TO A FIXED TEST VALUE WITHOUT CHANGING CTYMULT.
000800******************************************************************
000900* AMENDMENT HISTORY:
001000******************************************************************
001100* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
001200*-----------------------------------------------------------------
001300
001400     05  CTYPARM-RECORD.
001500         10  CTYPARM-PARACD             PIC X(08).
001600*                        PARAMETER CODE - THIS PROGRAM SUITE
001700*                        ONLY EVER LOOKS UP "GDPMULT ".
001800         10  CTYPARM-ATTRIBUT           PIC X(01).
001900             88  CTYPARM-IS-NUMERIC             VALUE "N".
002000             88  CTYPARM-IS-ALPHA               VALUE "A".
002100         10  CTYPARM-PARAVALU           PIC 9(04).
002200*                        FIXED MULTIPLIER OVERRIDE (1000..2000)
002300*                        FOR TEST DETERMINISM.  ZERO/NOT-FOUND
002400*                        MEANS "NO OVERRIDE - DRAW ONE".
002500         10  FILLER                     PIC X(10).
