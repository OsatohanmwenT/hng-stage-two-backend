000100******************************************************************
000200* CMULT.cpybk
000300* LINKAGE FOR CTYMULT - INJECTABLE GDP MULTIPLIER SUBROUTINE.
000400******************************************************************
000500* AMENDMENT HISTORY:
000600******************************************************************
000700* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
000800*-----------------------------------------------------------------
000900
001000     01  WK-CMULT-OUTPUT.
001100         10  WK-CMULT-VALUE             PIC 9(04).
001200*                        UNIFORMLY DRAWN FROM 1000..2000 UNLESS
001300*                        CTYPARM CARRIES A FIXED "GDPMULT "
001400*                        OVERRIDE, IN WHICH CASE THAT VALUE IS
001500*                        RETURNED INSTEAD (TEST DETERMINISM).
001600         10  FILLER                     PIC X(10).
