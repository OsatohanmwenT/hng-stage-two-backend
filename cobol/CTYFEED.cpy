000100******************************************************************
000200* CTYFEED.cpybk
000300* I-O FORMAT: CTYFEEDR   FROM FILE CTYFEED   OF LIBRARY COMLIB
000400* INCOMING COUNTRY FEED - ONE RECORD PER COUNTRY, ARRIVAL ORDER,
000500* NO KEY.  RECORD LENGTH 165 (40+30+20+12+3+60).
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
001000*-----------------------------------------------------------------
001100
001200     05  CTYFEED-RECORD.
001300         10  CTYFEED-NAME               PIC X(40).
001400*                        REQUIRED - RECORD IS SKIPPED BY CTYREFR
001500*                        WHEN THIS FIELD IS BLANK.
001600         10  CTYFEED-CAPITAL            PIC X(30).
001700         10  CTYFEED-REGION             PIC X(20).
001800         10  CTYFEED-POPULATION         PIC X(12).
001900*                        HELD ALPHANUMERIC ON THE FEED SO A
002000*                        NON-NUMERIC OR MISSING VALUE CAN BE
002100*                        DETECTED (IS NUMERIC TEST) AND FORCED
002200*                        TO ZERO RATHER THAN ABENDING THE READ.
002300         10  CTYFEED-CUYCD              PIC X(03).
002400*                        ISO CODE OF THE COUNTRY'S FIRST
002500*                        CURRENCY - MAY BE SPACES.
002600         10  CTYFEED-FLAG-URL           PIC X(60).
