000100******************************************************************
000200* CDEL.cpybk
000300* LINKAGE FOR CTYDEL - COUNTRY MASTER DELETE SUBROUTINE.
000400* CALLED ONCE PER NAME BY THE CTYDELJ STANDALONE DRIVER.
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* CTY001  10/07/1989 MTLWEE  - GEBNEXTGEN-91004 - INITIAL VERSION
000900*-----------------------------------------------------------------
001000
001100     01  WK-CDEL-INPUT.
001200         10  WK-CDEL-NAME-NORM          PIC X(40).
001300*                        LOWER-CASED, TRIMMED NAME TO DELETE - SEE
001400*                        THE CTYDELJ DRIVER'S NORMALIZATION STEP.
001450         10  FILLER                     PIC X(10).
001500     01  WK-CDEL-OUTPUT.
001600         10  WK-CDEL-ERROR-CD           PIC X(07).
001700*                        SPACES ON A SUCCESSFUL DELETE.
001800*                        "CTY0404" - COUNTRY NOT FOUND.
001900*                        "CTY0500" - FILE ERROR ON CTYMSTR.
002000         10  FILLER                     PIC X(10).
