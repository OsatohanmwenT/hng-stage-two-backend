000100******************************************************************
000200* CTYRATB.cpybk
000300* WORKING-STORAGE RATE TABLE - THE ENTIRE RATES FEED, HELD IN
000400* MEMORY FOR THE LIFE OF ONE CTYREFR RUN.  SEARCHED BY CTYENR
000500* (PASSED BY REFERENCE ON THE CALL - SEE CENR.cpy).
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
001000*-----------------------------------------------------------------
001100* CTY009  02/06/2025 ACNRJR  - GEBNEXTGEN-92588
001200*                   - Raised WK-RATB-MAX-ENTRIES from 300 to 500
001300*                     to clear headroom for new currency unions
001400*-----------------------------------------------------------------
001500
001600     05  WK-RATB-COUNT              PIC 9(04) COMP.
001700*                        NUMBER OF ENTRIES ACTUALLY LOADED.
001800     05  WK-RATB-MAX-ENTRIES        PIC 9(04) COMP VALUE 500.
001900     05  WK-RATB-TABLE.
002000         10  WK-RATB-ENTRY OCCURS 500 TIMES
002100                 INDEXED BY WK-RATB-IDX.
002200             15  WK-RATB-CUYCD      PIC X(03).
002300             15  WK-RATB-RATE       PIC 9(07)V9(06).
002400             15  FILLER             PIC X(01).
