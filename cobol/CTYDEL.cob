000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     CTYDEL.
000500       AUTHOR.         MATILDA WEE TL.
000600       INSTALLATION.   COMLIB - CASH MGMT REFERENCE DATA.
000700       DATE-WRITTEN.   10 JUL 1989.
000800       DATE-COMPILED.
000900       SECURITY.       COMLIB PRODUCTION - RESTRICTED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO DELETE ONE
001200      *               COUNTRY MASTER RECORD (CTYMSTR), LOOKED UP
001300      *               BY LOWER-CASED NAME.  CALLED FROM THE CTYDELJ
001400      *               STANDALONE DRIVER, ONE JOB CARD PER RUN.
001500      *
001600      *================================================================
001700      * HISTORY OF MODIFICATION:
001800      *================================================================
001900      * CTY001  10/07/1989 MTLWEE  - GEBNEXTGEN-91004
002000      *                   - INITIAL VERSION
002100      *----------------------------------------------------------------*
002200      * CTY005  03/01/1999 TMPKHY  - GEBNEXTGEN-91690 - Y2K REVIEW
002300      *                   - REVIEWED - KEY IS A NAME, NOT A DATE - NO
002400      *                     CHANGE REQUIRED
002500      *----------------------------------------------------------------*
002600      * CTY006  27/09/2007 ACNTHY  - GEBNEXTGEN-91820
002700      *                   - "COUNTRY NOT FOUND" ERROR CODE MADE TO
002800      *                     MATCH THE OTHER CTY* CALLED ROUTINES
002900      *                     RATHER THAN THE OLD SUP0016 TRANSFER CODE
003000      *----------------------------------------------------------------*
003100       EJECT
003200      **********************
003300       ENVIRONMENT DIVISION.
003400      **********************
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.  IBM-AS400.
003700       OBJECT-COMPUTER.  IBM-AS400.
003800       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                         UPSI-0 IS UPSI-SWITCH-0
004000                           ON  STATUS IS U0-ON
004100                           OFF STATUS IS U0-OFF.
004200
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT CTYMSTR ASSIGN TO DATABASE-CTYMSTR
004600                  ORGANIZATION      IS INDEXED
004700                  ACCESS MODE       IS RANDOM
004800                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004900                  FILE STATUS       IS WK-C-FILE-STATUS.
005000
005100      ***************
005200       DATA DIVISION.
005300      ***************
005400       FILE SECTION.
005500      **************
005600       FD  CTYMSTR
005700           LABEL RECORDS ARE OMITTED
005800           DATA RECORD IS WK-C-CTYMSTR.
005900       01  WK-C-CTYMSTR.
006000           COPY DDS-ALL-FORMATS OF CTYMSTR.
006100       01  WK-C-CTYMSTR-1.
006200           COPY CTYMST.
006300
006400       WORKING-STORAGE SECTION.
006500      *************************
006600       01  FILLER                          PIC X(24)        VALUE
006700           "** PROGRAM CTYDEL    **".
006800
006900      * ------------------ PROGRAM WORKING STORAGE -------------------*
007000       01    WK-C-COMMON.
007100           05  WK-C-FILE-STATUS            PIC X(02) VALUE ZEROS.
007200               88  WK-C-SUCCESSFUL                  VALUE "00".
007300               88  WK-C-END-OF-FILE                 VALUE "10".
007400               88  WK-C-RECORD-NOT-FOUND            VALUE "23".
007450           05  FILLER                       PIC X(08).
007500
007600       77  WK-N-DEL-COUNT                  PIC 9(04) COMP VALUE ZERO.
007650
007660       01  WK-C-KEY-EDIT.
007670           05  WK-C-KEY-DISPLAY            PIC X(40) VALUE SPACES.
007680           05  WK-C-KEY-FIRST REDEFINES WK-C-KEY-DISPLAY
007690               PIC X(01).
007700*                        FIRST BYTE OF THE LOOKUP KEY - USED ON
007710*                        THE UPSI-0 DIAGNOSTIC TO CONFIRM THE
007720*                        DRIVER LOWER-CASED THE NAME BEFORE
007730*                        CALLING THIS ROUTINE.
007740
007750       01  WK-C-STATUS-EDIT.
007760           05  WK-C-STATUS-DISPLAY         PIC X(02) VALUE ZEROS.
007770           05  WK-C-STATUS-PARTS REDEFINES WK-C-STATUS-DISPLAY.
007780               10  WK-C-STATUS-MAJOR       PIC X(01).
007790               10  WK-C-STATUS-MINOR       PIC X(01).
007800
007810       01  WK-C-ERROR-EDIT.
007820           05  WK-C-ERROR-DISPLAY          PIC X(07) VALUE SPACES.
007830           05  WK-C-ERROR-PARTS REDEFINES WK-C-ERROR-DISPLAY.
007840               10  WK-C-ERROR-PREFIX       PIC X(03).
007850               10  WK-C-ERROR-NUMBER       PIC X(04).
007860
007870      *****************
007900       LINKAGE SECTION.
008000      *****************
008100           COPY CDEL.
008200       EJECT
008300      ********************************************
008400       PROCEDURE DIVISION USING WK-CDEL-INPUT
008500                                WK-CDEL-OUTPUT.
008600      ********************************************
008700       MAIN-MODULE.
008800           PERFORM A000-PROCESS-CALLED-ROUTINE
008900              THRU A099-PROCESS-CALLED-ROUTINE-EX.
009000           PERFORM Z000-END-PROGRAM-ROUTINE
009100              THRU Z999-END-PROGRAM-ROUTINE-EX.
009200           EXIT PROGRAM.
009300
009400      *---------------------------------------------------------------*
009500       A000-PROCESS-CALLED-ROUTINE.
009600      *---------------------------------------------------------------*
009700           OPEN I-O CTYMSTR.
009800           IF  NOT WK-C-SUCCESSFUL
009900               DISPLAY "CTYDEL - OPEN FILE ERROR - CTYMSTR"
010000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010100               GO TO Y900-ABNORMAL-TERMINATION
010200           END-IF.
010300
010400           MOVE    SPACES                  TO    WK-CDEL-ERROR-CD.
010500           MOVE    WK-CDEL-NAME-NORM       TO    CTYMST-NAME-NORM.
010510           MOVE    WK-CDEL-NAME-NORM       TO    WK-C-KEY-DISPLAY.
010520           IF  U0-ON
010530               DISPLAY "CTYDEL - LOOKUP KEY STARTS " WK-C-KEY-FIRST
010540           END-IF.
010600
010700           READ CTYMSTR KEY IS EXTERNALLY-DESCRIBED-KEY.
010710           MOVE    WK-C-FILE-STATUS        TO    WK-C-STATUS-DISPLAY.
010800           IF  WK-C-SUCCESSFUL
010900               GO TO A080-DELETE-RECORD
011000           END-IF.
011100
011200           IF  WK-C-RECORD-NOT-FOUND
011300           OR  WK-C-END-OF-FILE
011400               MOVE    "CTY0404"           TO    WK-CDEL-ERROR-CD
011500           ELSE
011600               DISPLAY "CTYDEL - READ FILE ERROR - CTYMSTR MAJOR "
011610                   WK-C-STATUS-MAJOR " MINOR " WK-C-STATUS-MINOR
011800               MOVE    "CTY0500"           TO    WK-CDEL-ERROR-CD
011900           END-IF.
011910           MOVE    WK-CDEL-ERROR-CD        TO    WK-C-ERROR-DISPLAY.
012000
012100           GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012200
012300       A080-DELETE-RECORD.
012400           DELETE CTYMSTR RECORD.
012500           IF  NOT WK-C-SUCCESSFUL
012600               DISPLAY "CTYDEL - DELETE FILE ERROR - CTYMSTR"
012700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012800               MOVE    "CTY0500"           TO    WK-CDEL-ERROR-CD
012900               GO TO A099-PROCESS-CALLED-ROUTINE-EX
013000           END-IF.
013100           ADD 1                            TO    WK-N-DEL-COUNT.
013200
013300       A099-PROCESS-CALLED-ROUTINE-EX.
013400           EXIT.
013500      *---------------------------------------------------------------*
013600       Y900-ABNORMAL-TERMINATION.
013700           MOVE    "CTY0500"               TO    WK-CDEL-ERROR-CD.
013800           PERFORM Z000-END-PROGRAM-ROUTINE.
013900           EXIT PROGRAM.
014000
014100       Z000-END-PROGRAM-ROUTINE.
014200           CLOSE CTYMSTR.
014300           IF  NOT WK-C-SUCCESSFUL
014400               DISPLAY "CTYDEL - CLOSE FILE ERROR - CTYMSTR"
014500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600           END-IF.
014700
014800       Z999-END-PROGRAM-ROUTINE-EX.
014900           EXIT.
015000
015100      ******************************************************************
015200      ************** END OF PROGRAM SOURCE -  CTYDEL *****************
015300      ******************************************************************
