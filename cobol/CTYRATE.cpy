000100******************************************************************
000200* CTYRATE.cpybk
000300* I-O FORMAT: CTYRATER   FROM FILE CTYRATE   OF LIBRARY COMLIB
000400* INCOMING EXCHANGE RATE FEED - ONE RECORD PER CURRENCY, LOADED
000500* WHOLESALE INTO THE CTYRATB WORKING-STORAGE TABLE AT THE START
000600* OF EACH REFRESH RUN.  RECORD LENGTH 16 (3+13).
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
001100*-----------------------------------------------------------------
001200
001300     05  CTYRATE-RECORD.
001400         10  CTYRATE-CUYCD              PIC X(03).
001500*                        ISO CURRENCY CODE - LOOKUP KEY INTO
001600*                        THE IN-MEMORY RATE TABLE.
001700         10  CTYRATE-RATE               PIC 9(07)V9(06).
001800*                        UNITS OF CTYRATE-CUYCD PER 1 USD.
