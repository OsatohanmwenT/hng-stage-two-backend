000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CTYUPST.
000300       AUTHOR. ANNETTE THAM.
000400       INSTALLATION.   COMLIB - CASH MGMT REFERENCE DATA.
000500       DATE-WRITTEN. 22 MAR 1990.
000600       DATE-COMPILED.
000700       SECURITY.       COMLIB PRODUCTION - RESTRICTED.
000800      *=================================================================
000900      *
001000      *DESCRIPTION : THIS IS A CALLED ROUTINE TO UPSERT ONE ENRICHED
001100      *              COUNTRY-FEED RECORD INTO THE COUNTRY MASTER
001200      *              (CTYMSTR), KEYED ON THE NORMALIZED NAME.  ON
001300      *              INSERT, THE NEXT SURROGATE ID IS DRAWN FROM
001400      *              THE CTYSEQ COUNTER RECORD.
001500      *=================================================================
001600      *
001700      * HISTORY OF AMENDMENT :                                         *
001800      *=================================================================
001900      *
002000      * CTY001 - ANNTHM  - 22/03/1990 - GEBNEXTGEN-91004
002100      *                     - Initial Version.                         *
002200      *-----------------------------------------------------------------
002300      * CTY004 - ACNRJR  - 09/07/1991 - GEBNEXTGEN-91340
002400      *                     - ID and NAME retained on update, all
002500      *                       other fields overwritten from the feed *
002600      *-----------------------------------------------------------------
002700      * CTY005 - TMPKHY  - 03/01/1999 - GEBNEXTGEN-91690 - Y2K REVIEW
002800      *                     - REVIEWED - CTYSEQ-LAST-ID IS A PLAIN
002900      *                       6-DIGIT COUNTER, NOT A DATE - NO CHANGE *
003000      *-----------------------------------------------------------------
003100      * CTY010 - ACNTHY  - 19/08/2025 - GEBNEXTGEN-92640
003200      *                     - REWRITE OF CTYSEQ MOVED INSIDE THE SAME
003300      *                       READ/REWRITE PAIR AS THE MASTER INSERT
003400      *                       TO CLOSE A WINDOW WHERE A JOB ABEND
003500      *                       BETWEEN THE TWO COULD DUPLICATE AN ID    *
003600      *=================================================================
003700      *
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-AS400.
004100       OBJECT-COMPUTER. IBM-AS400.
004200       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004400              UPSI-0 IS UPSI-SWITCH-0
004500              ON STATUS IS U0-ON
004600              OFF STATUS IS U0-OFF.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900              SELECT CTYMSTR ASSIGN TO DATABASE-CTYMSTR
005000              ORGANIZATION IS INDEXED
005100              ACCESS MODE IS DYNAMIC
005200              RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005300       FILE STATUS IS WK-C-FILE-STATUS.
005400              SELECT CTYSEQ ASSIGN TO DATABASE-CTYSEQ
005500              ORGANIZATION IS INDEXED
005600              ACCESS MODE IS DYNAMIC
005700              RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005800       FILE STATUS IS WK-C-FILE-STATUS.
005900       DATA DIVISION.
006000       FILE SECTION.
006100       FD  CTYMSTR
006200              LABEL RECORDS ARE OMITTED
006300       DATA RECORD IS WK-C-CTYMSTR.
006400       01  WK-C-CTYMSTR.
006500              COPY DDS-ALL-FORMATS OF CTYMSTR.
006600       01  WK-C-CTYMSTR-1.
006700              COPY CTYMST.
006800       FD  CTYSEQ
006900              LABEL RECORDS ARE OMITTED
007000       DATA RECORD IS WK-C-CTYSEQ.
007100       01  WK-C-CTYSEQ.
007200              COPY DDS-ALL-FORMATS OF CTYSEQ.
007300       01  WK-C-CTYSEQ-1.
007400              COPY CTYSEQ.
007500       WORKING-STORAGE SECTION.
007600       01  FILLER                      PIC X(24) VALUE
007700              "** PROGRAM CTYUPST   **".
007800
007900       01  WK-C-COMMON.
008000           05  WK-C-FILE-STATUS         PIC X(02) VALUE ZEROS.
008100               88  WK-C-SUCCESSFUL              VALUE "00".
008200               88  WK-C-END-OF-FILE             VALUE "10".
008300               88  WK-C-RECORD-NOT-FOUND        VALUE "23".
008400               88  WK-C-DUPLICATE-KEY           VALUE "22".
008450           05  FILLER                    PIC X(08).
008500
008600       01  WS-C-FLAG.
008700           05  WS-C-REC-FOUND           PIC X(01).
008750           05  FILLER                   PIC X(08).
008800
008900       01  WK-N-WORK-AREA.
009000           05  WK-N-NEXT-ID             PIC 9(06) COMP.
009050           05  FILLER                   PIC X(08).
009070       77  WK-N-CALL-COUNT              PIC 9(06) COMP VALUE ZERO.
009100
009200       01  WK-C-KEY-EDIT.
009300           05  WK-C-KEY-DISPLAY         PIC X(40) VALUE SPACES.
009400           05  WK-C-KEY-FIRST REDEFINES WK-C-KEY-DISPLAY
009500               PIC X(01).
009600       01  WK-C-STATUS-EDIT.
009700           05  WK-C-STATUS-DISPLAY      PIC X(02) VALUE ZEROS.
009800           05  WK-C-STATUS-PARTS REDEFINES WK-C-STATUS-DISPLAY.
009900               10  WK-C-STATUS-MAJOR    PIC X(01).
010000               10  WK-C-STATUS-MINOR    PIC X(01).
010100       01  WK-C-ERROR-EDIT.
010200           05  WK-C-ERROR-DISPLAY       PIC X(07) VALUE SPACES.
010300           05  WK-C-ERROR-PARTS REDEFINES WK-C-ERROR-DISPLAY.
010400               10  WK-C-ERROR-PREFIX    PIC X(03).
010500               10  WK-C-ERROR-NUMBER    PIC X(04).
010600      ****************
010700       LINKAGE SECTION.
010800      ****************
010900              COPY CUPS.
011000
011100              EJECT
011200      ****************************************
011300       PROCEDURE DIVISION USING WK-CUPS-INPUT
011400                                WK-CUPS-OUTPUT.
011500      ****************************************
011600       MAIN-MODULE.
011650           ADD 1                  TO WK-N-CALL-COUNT.
011700           PERFORM A000-PROCESS-CALLED-ROUTINE
011800              THRU A099-PROCESS-CALLED-ROUTINE-EX.
011900           PERFORM Z000-END-PROGRAM-ROUTINE
012000              THRU Z999-END-PROGRAM-ROUTINE-EX.
012100       GOBACK.
012200
012300      *-----------------------------------------------------------------
012400      *
012500       A000-PROCESS-CALLED-ROUTINE.
012600      *-----------------------------------------------------------------
012700      *
012800           OPEN I-O CTYMSTR.
012900           IF NOT WK-C-SUCCESSFUL
013000              AND WK-C-FILE-STATUS NOT = "41"
013100       DISPLAY "CTYUPST - OPEN FILE ERROR - CTYMSTR"
013200              MOVE WK-C-FILE-STATUS TO WK-C-STATUS-DISPLAY
013300              DISPLAY "FILE STATUS MAJOR " WK-C-STATUS-MAJOR
013400                  " MINOR " WK-C-STATUS-MINOR
013500              GO TO Y900-ABNORMAL-TERMINATION
013600       END-IF.
013700           OPEN I-O CTYSEQ.
013800           IF NOT WK-C-SUCCESSFUL
013900              AND WK-C-FILE-STATUS NOT = "41"
014000       DISPLAY "CTYUPST - OPEN FILE ERROR - CTYSEQ"
014100              MOVE WK-C-FILE-STATUS TO WK-C-STATUS-DISPLAY
014200              DISPLAY "FILE STATUS MAJOR " WK-C-STATUS-MAJOR
014300                  " MINOR " WK-C-STATUS-MINOR
014400              GO TO Y900-ABNORMAL-TERMINATION
014500       END-IF.
014600
014700           INITIALIZE               WK-CUPS-OUTPUT.
014800           MOVE SPACES              TO WK-CUPS-ERROR-CD.
014900           MOVE WK-CUPS-NAME-NORM   TO CTYMST-NAME-NORM.
015000           MOVE WK-CUPS-NAME-NORM   TO WK-C-KEY-DISPLAY.
015100           IF  U0-ON
015200               DISPLAY "CTYUPST - LOOKUP KEY STARTS " WK-C-KEY-FIRST
015300           END-IF.
015400           MOVE "N"                 TO WS-C-REC-FOUND.
015500
015600           PERFORM B100-READ-CTYMSTR
015700              THRU B199-READ-CTYMSTR-EX.
015800
015900           IF  WS-C-REC-FOUND = "Y"
016000               PERFORM C100-UPDATE-EXISTING
016100                  THRU C199-UPDATE-EXISTING-EX
016200           ELSE
016300               PERFORM C200-INSERT-NEW
016400                  THRU C299-INSERT-NEW-EX
016500           END-IF.
016600
016700       A099-PROCESS-CALLED-ROUTINE-EX.
016800       EXIT.
016900      *-----------------------------------------------------------------
017000      *
017100       B100-READ-CTYMSTR.
017200
017300           READ  CTYMSTR KEY IS EXTERNALLY-DESCRIBED-KEY.
017400           IF  WK-C-SUCCESSFUL
017500              MOVE "Y"         TO  WS-C-REC-FOUND
017600           ELSE
017700              IF  WK-C-END-OF-FILE
017800                    OR  WK-C-RECORD-NOT-FOUND
017900                 MOVE "N"     TO  WS-C-REC-FOUND
018000              ELSE
018100       DISPLAY "CTYUPST - READ FILE ERROR - CTYMSTR"
018200                 MOVE WK-C-FILE-STATUS TO WK-C-STATUS-DISPLAY
018300                 DISPLAY "FILE STATUS MAJOR " WK-C-STATUS-MAJOR
018400                  " MINOR " WK-C-STATUS-MINOR
018500                 GO TO Y900-ABNORMAL-TERMINATION
018600              END-IF
018700       END-IF.
018800       B199-READ-CTYMSTR-EX.
018900       EXIT.
019000      *-----------------------------------------------------------------
019100      *  ID AND NAME ARE RETAINED - EVERYTHING ELSE COMES FROM THE FEED
019200      *-----------------------------------------------------------------
019300       C100-UPDATE-EXISTING.
019400           MOVE CTYMST-ID OF WK-C-CTYMSTR-1 TO WK-CUPS-ID.
019500           MOVE WK-CUPS-CAPITAL         TO CTYMST-CAPITAL.
019600           MOVE WK-CUPS-REGION          TO CTYMST-REGION.
019700           MOVE WK-CUPS-POPULATION      TO CTYMST-POPULATION.
019800           MOVE WK-CUPS-CUYCD           TO CTYMST-CUYCD.
019900           MOVE WK-CUPS-EXCH-RATE       TO CTYMST-EXCH-RATE.
020000           MOVE WK-CUPS-EXCH-RATE-NULL  TO CTYMST-EXCH-RATE-NULL.
020100           MOVE WK-CUPS-ESTIMATED-GDP   TO CTYMST-ESTIMATED-GDP.
020200           MOVE WK-CUPS-EST-GDP-NULL    TO CTYMST-EST-GDP-NULL.
020300           MOVE WK-CUPS-FLAG-URL        TO CTYMST-FLAG-URL.
020400           MOVE WK-CUPS-REFRESHED-AT    TO CTYMST-REFRESHED-AT.
020500
020600           REWRITE WK-C-CTYMSTR FROM WK-C-CTYMSTR-1.
020700           IF  NOT WK-C-SUCCESSFUL
020800       DISPLAY "CTYUPST - REWRITE FILE ERROR - CTYMSTR"
020900               MOVE WK-C-FILE-STATUS TO WK-C-STATUS-DISPLAY
021000               DISPLAY "FILE STATUS MAJOR " WK-C-STATUS-MAJOR
021100                  " MINOR " WK-C-STATUS-MINOR
021200               MOVE "SUP0016"     TO WK-CUPS-ERROR-CD
021300               GO TO C199-UPDATE-EXISTING-EX
021400           END-IF.
021500
021600           MOVE "N"                     TO WK-CUPS-WAS-INSERT.
021700       C199-UPDATE-EXISTING-EX.
021800       EXIT.
021900           EJECT
022000      *-----------------------------------------------------------------
022100      *  DRAW THE NEXT SURROGATE ID FROM CTYSEQ, THEN WRITE THE MASTER
022200      *-----------------------------------------------------------------
022300       C200-INSERT-NEW.
022400           MOVE "01"                TO CTYSEQ-KEY.
022500           READ CTYSEQ KEY IS EXTERNALLY-DESCRIBED-KEY.
022600           IF  NOT WK-C-SUCCESSFUL
022700               MOVE ZEROS           TO CTYSEQ-LAST-ID
022800           END-IF.
022900
023000           COMPUTE WK-N-NEXT-ID = CTYSEQ-LAST-ID + 1.
023100           MOVE WK-N-NEXT-ID        TO CTYSEQ-LAST-ID.
023200
023300           IF  WK-C-SUCCESSFUL
023400               REWRITE WK-C-CTYSEQ FROM WK-C-CTYSEQ-1
023500           ELSE
023600               WRITE WK-C-CTYSEQ FROM WK-C-CTYSEQ-1
023700           END-IF.
023800           IF  NOT WK-C-SUCCESSFUL
023900       DISPLAY "CTYUPST - WRITE FILE ERROR - CTYSEQ"
024000               MOVE WK-C-FILE-STATUS TO WK-C-STATUS-DISPLAY
024100               DISPLAY "FILE STATUS MAJOR " WK-C-STATUS-MAJOR
024200                  " MINOR " WK-C-STATUS-MINOR
024300               MOVE "SUP0016"     TO WK-CUPS-ERROR-CD
024400               GO TO C299-INSERT-NEW-EX
024500           END-IF.
024600
024700           MOVE WK-N-NEXT-ID        TO CTYMST-ID.
024800           MOVE WK-CUPS-NAME        TO CTYMST-NAME.
024900           MOVE WK-CUPS-NAME-NORM   TO CTYMST-NAME-NORM.
025000           MOVE WK-CUPS-CAPITAL     TO CTYMST-CAPITAL.
025100           MOVE WK-CUPS-REGION      TO CTYMST-REGION.
025200           MOVE WK-CUPS-POPULATION  TO CTYMST-POPULATION.
025300           MOVE WK-CUPS-CUYCD       TO CTYMST-CUYCD.
025400           MOVE WK-CUPS-EXCH-RATE       TO CTYMST-EXCH-RATE.
025500           MOVE WK-CUPS-EXCH-RATE-NULL  TO CTYMST-EXCH-RATE-NULL.
025600           MOVE WK-CUPS-ESTIMATED-GDP   TO CTYMST-ESTIMATED-GDP.
025700           MOVE WK-CUPS-EST-GDP-NULL    TO CTYMST-EST-GDP-NULL.
025800           MOVE WK-CUPS-FLAG-URL    TO CTYMST-FLAG-URL.
025900           MOVE WK-CUPS-REFRESHED-AT TO CTYMST-REFRESHED-AT.
026000           MOVE SPACES              TO FILLER OF WK-C-CTYMSTR-1.
026100
026200           WRITE WK-C-CTYMSTR FROM WK-C-CTYMSTR-1.
026300           IF  NOT WK-C-SUCCESSFUL
026400       DISPLAY "CTYUPST - WRITE FILE ERROR - CTYMSTR"
026500               MOVE WK-C-FILE-STATUS TO WK-C-STATUS-DISPLAY
026600               DISPLAY "FILE STATUS MAJOR " WK-C-STATUS-MAJOR
026700                  " MINOR " WK-C-STATUS-MINOR
026800               MOVE "SUP0016"     TO WK-CUPS-ERROR-CD
026900               GO TO C299-INSERT-NEW-EX
027000           END-IF.
027100
027200           MOVE WK-N-NEXT-ID        TO WK-CUPS-ID.
027300           MOVE "Y"                 TO WK-CUPS-WAS-INSERT.
027400       C299-INSERT-NEW-EX.
027500       EXIT.
027600           EJECT
027700       Y900-ABNORMAL-TERMINATION.
027800           MOVE "SUP0016"           TO WK-CUPS-ERROR-CD.
027900           MOVE WK-CUPS-ERROR-CD    TO WK-C-ERROR-DISPLAY.
028000           IF  U0-ON
028100               DISPLAY "CTYUPST - ABEND ERROR CODE " WK-C-ERROR-PREFIX
028200                   "-" WK-C-ERROR-NUMBER
028300           END-IF.
028400           PERFORM Z000-END-PROGRAM-ROUTINE.
028500           EXIT PROGRAM.
028600       Z000-END-PROGRAM-ROUTINE.
028700           CLOSE CTYMSTR CTYSEQ.
028800           IF  NOT WK-C-SUCCESSFUL
028900       DISPLAY "CTYUPST - CLOSE FILE ERROR"
029000              MOVE WK-C-FILE-STATUS TO WK-C-STATUS-DISPLAY
029100              DISPLAY "FILE STATUS MAJOR " WK-C-STATUS-MAJOR
029200                  " MINOR " WK-C-STATUS-MINOR
029300       END-IF.
029400       Z999-END-PROGRAM-ROUTINE-EX.
029500       EXIT.
029600
029700      ******************************************************************
029800      ************** END OF PROGRAM SOURCE -  CTYUPST ****************
029900      ******************************************************************
