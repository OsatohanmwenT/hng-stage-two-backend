000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.      CTYQRY IS INITIAL.
000300       AUTHOR.          ANNETTE THAM.
000400       INSTALLATION.    COMLIB - CASH MGMT REFERENCE DATA.
000500       DATE-WRITTEN.    05 SEP 1991.
000600       DATE-COMPILED.
000700       SECURITY.        COMLIB PRODUCTION - RESTRICTED.
000800    
000900       *----------------------------------------------------------------*
001000       *DESCRIPTION : QUERY/EXTRACT BATCH DRIVER.  READS ONE JOB
001100       *              CONTROL CARD (CTYQPRM).  MODE "L" BROWSES THE
001200       *              WHOLE MASTER, APPLIES THE REGION/CURRENCY
001300       *              FILTERS AND THE REQUESTED SORT, AND WRITES THE
001400       *              EXTRACT-OUTPUT REPORT.  MODE "F" LOOKS UP ONE
001500       *              COUNTRY BY NAME AND DISPLAYS THE RESULT.
001600       *----------------------------------------------------------------*
001700       *----------------------------------------------------------------*
001800       * HISTORY OF MODIFICATION:                                      *
001900       *----------------------------------------------------------------*
002000       *|USER    |DATE      | TAG      | DESCRIPTION                  |*
002100       *----------------------------------------------------------------*
002200       *|ANNTHM  |05/09/1991| CTY001   | GEBNEXTGEN-91004              |*
002300       *|        |          |          | - INITIAL VERSION - MODE "L"  |*
002400       *|        |          |          |   AND MODE "F"                |*
002500       *----------------------------------------------------------------*
002600       *|ACNRJR  |14/11/1994| CTY003   | GEBNEXTGEN-91180              |*
002700       *|        |          |          | - ADDED GDP_ASC/GDP_DESC SORT |*
002800       *|        |          |          |   KEYS - HAD ONLY NAME_ASC/   |*
002900       *|        |          |          |   NAME_DSC BEFORE THIS        |*
003000       *----------------------------------------------------------------*
003100       *|TMPKHY  |03/01/1999| CTY005   | GEBNEXTGEN-91690 - Y2K REVIEW |*
003200       *|        |          |          | - REVIEWED - NO DATE FIELDS   |*
003300       *|        |          |          |   SORTED OR COMPARED HERE -   |*
003400       *|        |          |          |   NO CHANGE REQUIRED          |*
003500       *----------------------------------------------------------------*
003600       *|ACNTHY  |19/08/2025| CTY010   | GEBNEXTGEN-92640              |*
003700       *|        |          |          | - NULL GDP NOW SORTS TO THE   |*
003800       *|        |          |          |   RIGHT END REGARDLESS OF     |*
003900       *|        |          |          |   ASC/DESC DIRECTION, NOT     |*
004000       *|        |          |          |   JUST TREATED AS ZERO        |*
004100       *----------------------------------------------------------------*
004110       *|ACNRJR  |14/01/2026| CTY011   | GEBNEXTGEN-92715              |*
004120       *|        |          |          | - LOOKUP-NAME-NORM WAS ONLY  |*
004130       *|        |          |          |   LOWER-CASED, NEVER TRIMMED |*
004140       *|        |          |          |   - A LOOKUP CARD WITH A     |*
004150       *|        |          |          |   LEADING/TRAILING BLANK     |*
004160       *|        |          |          |   NEVER MATCHED THE MASTER   |*
004170       *|        |          |          |   KEY - D100 NOW SHIFTS LEFT |*
004180       *|        |          |          |   BEFORE THE CASE FOLD       |*
004190       *----------------------------------------------------------------*
004200       *----------------------------------------------------------------*
004300            EJECT
004400    
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-AS400.
004800       OBJECT-COMPUTER. IBM-AS400.
004900       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005000                         C01 IS TOP-OF-FORM
005100                         UPSI-0 IS UPSI-SWITCH-0
005200                           ON  STATUS IS U0-ON
005300                           OFF STATUS IS U0-OFF
005400                         UPSI-2 IS UPSI-SWITCH-2
005500                           ON  STATUS IS U2-ON
005600                           OFF STATUS IS U2-OFF.
005700
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT CTYQPRM ASSIGN TO DATABASE-CTYQPRM
006100                  ORGANIZATION      IS SEQUENTIAL
006200                  FILE STATUS       IS WK-C-FILE-STATUS.
006300           SELECT CTYMSTR ASSIGN TO DATABASE-CTYMSTR
006400                  ORGANIZATION      IS INDEXED
006500                  ACCESS MODE       IS DYNAMIC
006600                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006700                  FILE STATUS       IS WK-C-FILE-STATUS.
006800           SELECT CTYEXTP ASSIGN TO DATABASE-CTYEXTP
006900                  ORGANIZATION      IS SEQUENTIAL
007000                  FILE STATUS       IS WK-C-PRT-FILE-STATUS.
007100
007200       DATA DIVISION.
007300       FILE SECTION.
007400       FD  CTYQPRM
007500           LABEL RECORDS ARE OMITTED
007600           DATA RECORD IS WK-C-CTYQPRM.
007700       01  WK-C-CTYQPRM.
007800           COPY CTYQPRM.
007900
008000       FD  CTYMSTR
008100           LABEL RECORDS ARE OMITTED
008200           DATA RECORD IS WK-C-CTYMSTR.
008300       01  WK-C-CTYMSTR.
008400           COPY DDS-ALL-FORMATS OF CTYMSTR.
008500       01  WK-C-CTYMSTR-1.
008600           COPY CTYMST.
008700
008800       FD  CTYEXTP
008900           LABEL RECORDS ARE OMITTED
009000           RECORDING MODE IS F
009100           DATA RECORD IS WK-C-CTYEXTP.
009200       01  WK-C-CTYEXTP               PIC X(132).
009300
009400       WORKING-STORAGE SECTION.
009500       01  FILLER                  PIC  X(024) VALUE
009600           "** PROGRAM CTYQRY     **".
009700       EJECT.
009800
009900       01  WK-C-WORK-AREA.
010000           05  WK-C-MSTR-EOF-SW    PIC X(01) VALUE "N".
010100               88  WK-C-MSTR-EOF           VALUE "Y".
010200           05  WK-C-CARD-EOF-SW    PIC X(01) VALUE "N".
010300               88  WK-C-CARD-EOF           VALUE "Y".
010400           05  WK-C-FILE-STATUS    PIC X(02) VALUE ZEROS.
010500               88  WK-C-SUCCESSFUL          VALUE "00".
010600               88  WK-C-END-OF-FILE         VALUE "10".
010700           05  WK-C-PRT-FILE-STATUS PIC X(02) VALUE ZEROS.
010800               88  WK-C-PRT-SUCCESSFUL      VALUE "00".
010850           05  FILLER              PIC X(08).
010900
011000
011100       01  WK-C-FSTAT-EDIT.
011200           05  WK-C-FSTAT-DISPLAY      PIC X(02) VALUE ZEROS.
011300           05  WK-C-FSTAT-PARTS REDEFINES WK-C-FSTAT-DISPLAY.
011400               10  WK-C-FSTAT-MAJOR    PIC X(01).
011500               10  WK-C-FSTAT-MINOR    PIC X(01).
011600       01  WK-C-NAME-EDIT.
011700           05  WK-C-NAME-DISPLAY       PIC X(40) VALUE SPACES.
011800           05  WK-C-NAME-FIRST REDEFINES WK-C-NAME-DISPLAY
011900               PIC X(01).
012000      *                        FIRST BYTE OF A RECORD ACCEPTED INTO THE
012100      *                        FILTERED TABLE - UPSI-0 DIAGNOSTIC ONLY,
012200      *                        SEE B100.
012300       01  WK-N-WORK-AREA.
012400           05  WK-N-QRY-COUNT      PIC 9(04) COMP.
012500           05  WK-N-QRY-MAX        PIC 9(04) COMP VALUE 2000.
012600           05  WK-C-SORT-BETTER-SW PIC X(01) VALUE "N".
012700               88  WK-C-SORT-BETTER        VALUE "Y".
012720           05  FILLER              PIC X(08).
012730       77  WK-N-EXTRACT-LINE-COUNT PIC 9(06) COMP VALUE ZERO.
012800
012900       01  WK-C-XLATE-UPPER    PIC X(26) VALUE
013000           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013100       01  WK-C-XLATE-LOWER    PIC X(26) VALUE
013200           "abcdefghijklmnopqrstuvwxyz".
013300
013400       01  WK-C-FILTER-REGION-NORM     PIC X(20) VALUE SPACES.
013500       01  WK-C-FILTER-CUYCD-NORM      PIC X(03) VALUE SPACES.
013600       01  WK-C-REC-REGION-NORM        PIC X(20) VALUE SPACES.
013700       01  WK-C-REC-CUYCD-NORM         PIC X(03) VALUE SPACES.
013800       01  WK-C-LOOKUP-NAME-NORM       PIC X(40) VALUE SPACES.
013810       01  WK-C-TRIM-WORK.
013820           05  WK-C-TRIM-HOLD          PIC X(40) VALUE SPACES.
013830           05  FILLER                  PIC X(08) VALUE SPACES.
013840
013850       01  WK-N-TRIM-WORK.
013860           05  WK-N-TRIM-FIRST         PIC 9(02) COMP VALUE ZERO.
013870           05  WK-N-TRIM-LAST          PIC 9(02) COMP VALUE ZERO.
013880           05  WK-N-TRIM-SCAN          PIC 9(02) COMP VALUE ZERO.
013890           05  WK-N-TRIM-LEN           PIC 9(02) COMP VALUE ZERO.
013895           05  FILLER                  PIC X(08) VALUE SPACES.
013900
014000       01  WK-QRY-TABLE-GROUP.
014100           05  WK-QRY-TABLE OCCURS 2000 TIMES
014200                   INDEXED BY WK-QRY-IDX WK-QRY-IDX2
014300                              WK-QRY-BEST WK-QRY-POS.
014400               10  WK-QRY-NAME             PIC X(40).
014500               10  WK-QRY-NAME-NORM        PIC X(40).
014600               10  WK-QRY-CAPITAL          PIC X(30).
014700               10  WK-QRY-REGION           PIC X(20).
014800               10  WK-QRY-POPULATION       PIC 9(12).
014900               10  WK-QRY-CUYCD            PIC X(03).
015000               10  WK-QRY-EXCH-RATE        PIC S9(07)V9(06).
015100               10  WK-QRY-EXCH-RATE-UNSGN REDEFINES
015200                       WK-QRY-EXCH-RATE   PIC 9(07)V9(06).
015300               10  WK-QRY-EXCH-RATE-NULL   PIC X(01).
015400               10  WK-QRY-ESTIMATED-GDP    PIC S9(15)V9(02).
015500               10  WK-QRY-EST-GDP-NULL     PIC X(01).
015600
015700           COPY CTYEXTP.
015800
015900       01  WK-QRY-SWAP-HOLD.
016000           05  FILLER                  PIC X(40).
016100           05  FILLER                  PIC X(40).
016200           05  FILLER                  PIC X(30).
016300           05  FILLER                  PIC X(20).
016400           05  FILLER                  PIC 9(12).
016500           05  FILLER                  PIC X(03).
016600           05  FILLER                  PIC S9(07)V9(06).
016700           05  FILLER                  PIC X(01).
016800           05  FILLER                  PIC S9(15)V9(02).
016900           05  FILLER                  PIC X(01).
017000
017100       PROCEDURE DIVISION.
017200
017300       MAIN-MODULE.
017400           PERFORM A001-START-PROGRAM-ROUTINE
017500              THRU A999-START-PROGRAM-ROUTINE-EX.
017600           GOBACK.
017700       EJECT.
017800
017900       A001-START-PROGRAM-ROUTINE.
018000           SET     UPSI-SWITCH-2           TO      OFF.
018100           OPEN INPUT CTYQPRM.
018200           IF  NOT WK-C-SUCCESSFUL
018300               MOVE WK-C-FILE-STATUS TO WK-C-FSTAT-DISPLAY
018400               DISPLAY "CTYQRY - OPEN FILE ERROR - CTYQPRM"
018500               DISPLAY "FILE STATUS MAJOR " WK-C-FSTAT-MAJOR
018600                   " MINOR " WK-C-FSTAT-MINOR
018700               GO TO Y900-ABNORMAL-TERMINATION
018800           END-IF.
018900
019000           READ CTYQPRM
019100               AT END
019200                   MOVE "Y"         TO WK-C-CARD-EOF-SW
019300           END-READ.
019400           IF  WK-C-CARD-EOF
019500               DISPLAY "CTYQRY - CTYQPRM CONTROL CARD MISSING"
019600               CLOSE CTYQPRM
019700               GO TO Y900-ABNORMAL-TERMINATION
019800           END-IF.
019900           CLOSE CTYQPRM.
020000
020100           OPEN INPUT CTYMSTR.
020200           IF  NOT WK-C-SUCCESSFUL
020300               MOVE WK-C-FILE-STATUS TO WK-C-FSTAT-DISPLAY
020400               DISPLAY "CTYQRY - OPEN FILE ERROR - CTYMSTR"
020500               DISPLAY "FILE STATUS MAJOR " WK-C-FSTAT-MAJOR
020600                   " MINOR " WK-C-FSTAT-MINOR
020700               GO TO Y900-ABNORMAL-TERMINATION
020800           END-IF.
020900
021000           EVALUATE TRUE
021100               WHEN CTYQPRM-MODE-LIST
021200                   PERFORM B100-BUILD-FILTERED-TABLE
021300                      THRU B199-BUILD-FILTERED-TABLE-EX
021400                   PERFORM B200-SORT-TABLE
021500                      THRU B299-SORT-TABLE-EX
021600                   PERFORM C100-WRITE-EXTRACT-REPORT
021700                      THRU C199-WRITE-EXTRACT-REPORT-EX
021800               WHEN CTYQPRM-MODE-FIND
021900                   PERFORM D100-FIND-BY-NAME
022000                      THRU D199-FIND-BY-NAME-EX
022100               WHEN OTHER
022200                   DISPLAY "CTYQRY - CONTROL CARD MODE INVALID - "
022300                       CTYQPRM-MODE
022400                   SET UPSI-SWITCH-2    TO ON
022500           END-EVALUATE.
022600
022700           CLOSE CTYMSTR.
022800           GO TO A999-START-PROGRAM-ROUTINE-EX.
022900
023000       Y900-ABNORMAL-TERMINATION.
023100           SET UPSI-SWITCH-2 TO ON.
023200
023300       A999-START-PROGRAM-ROUTINE-EX.
023400           EXIT.
023500           EJECT
023600
023700      *-------------------------------------------------------------*
023800      *  BROWSE THE WHOLE MASTER, KEEPING RECORDS THAT PASS THE
023900      *  REGION/CURRENCY FILTERS (CASE-INSENSITIVE, BOTH MAY APPLY)
024000      *-------------------------------------------------------------*
024100       B100-BUILD-FILTERED-TABLE.
024200           MOVE ZEROS               TO WK-N-QRY-COUNT.
024300
024400           MOVE CTYQPRM-REGION      TO WK-C-FILTER-REGION-NORM.
024500           INSPECT WK-C-FILTER-REGION-NORM
024600               CONVERTING WK-C-XLATE-UPPER TO WK-C-XLATE-LOWER.
024700           MOVE CTYQPRM-CUYCD       TO WK-C-FILTER-CUYCD-NORM.
024800           INSPECT WK-C-FILTER-CUYCD-NORM
024900               CONVERTING WK-C-XLATE-UPPER TO WK-C-XLATE-LOWER.
025000
025100       B110-BUILD-FILTERED-TABLE-LOOP.
025200           READ CTYMSTR NEXT RECORD
025300               AT END
025400                   MOVE "Y"         TO WK-C-MSTR-EOF-SW
025500                   GO TO B199-BUILD-FILTERED-TABLE-EX
025600           END-READ.
025700
025800           IF  CTYQPRM-REGION NOT = SPACES
025900               MOVE CTYMST-REGION      TO WK-C-REC-REGION-NORM
026000               INSPECT WK-C-REC-REGION-NORM
026100                   CONVERTING WK-C-XLATE-UPPER TO WK-C-XLATE-LOWER
026200               IF  WK-C-REC-REGION-NORM NOT = WK-C-FILTER-REGION-NORM
026300                   GO TO B110-BUILD-FILTERED-TABLE-LOOP
026400               END-IF
026500           END-IF.
026600
026700           IF  CTYQPRM-CUYCD NOT = SPACES
026800               MOVE CTYMST-CUYCD       TO WK-C-REC-CUYCD-NORM
026900               INSPECT WK-C-REC-CUYCD-NORM
027000                   CONVERTING WK-C-XLATE-UPPER TO WK-C-XLATE-LOWER
027100               IF  WK-C-REC-CUYCD-NORM NOT = WK-C-FILTER-CUYCD-NORM
027200                   GO TO B110-BUILD-FILTERED-TABLE-LOOP
027300               END-IF
027400           END-IF.
027500
027600           IF  WK-N-QRY-COUNT < WK-N-QRY-MAX
027700               ADD 1                TO WK-N-QRY-COUNT
027800               SET WK-QRY-IDX       TO WK-N-QRY-COUNT
027900               MOVE CTYMST-NAME          TO WK-QRY-NAME (WK-QRY-IDX)
028000               MOVE CTYMST-NAME          TO WK-C-NAME-DISPLAY
028100               IF  U0-ON
028200                   DISPLAY "CTYQRY - ACCEPTED NAME STARTS " WK-C-NAME-FIRST
028300               END-IF
028400               MOVE CTYMST-NAME-NORM     TO WK-QRY-NAME-NORM (WK-QRY-IDX)
028500               MOVE CTYMST-CAPITAL       TO WK-QRY-CAPITAL (WK-QRY-IDX)
028600               MOVE CTYMST-REGION        TO WK-QRY-REGION (WK-QRY-IDX)
028700               MOVE CTYMST-POPULATION    TO WK-QRY-POPULATION (WK-QRY-IDX)
028800               MOVE CTYMST-CUYCD         TO WK-QRY-CUYCD (WK-QRY-IDX)
028900               MOVE CTYMST-EXCH-RATE     TO WK-QRY-EXCH-RATE (WK-QRY-IDX)
029000               MOVE CTYMST-EXCH-RATE-NULL TO WK-QRY-EXCH-RATE-NULL (WK-QRY-IDX)
029100               MOVE CTYMST-ESTIMATED-GDP TO WK-QRY-ESTIMATED-GDP (WK-QRY-IDX)
029200               MOVE CTYMST-EST-GDP-NULL  TO WK-QRY-EST-GDP-NULL (WK-QRY-IDX)
029300           END-IF.
029400
029500           GO TO B110-BUILD-FILTERED-TABLE-LOOP.
029600
029700       B199-BUILD-FILTERED-TABLE-EX.
029800           EXIT.
029900           EJECT
030000
030100      *-------------------------------------------------------------*
030200      *  SELECTION SORT OF WK-QRY-TABLE BY THE REQUESTED SORT KEY.
030300      *  UNRECOGNIZED SORT KEYS LEAVE THE MASTER'S NATURAL ORDER
030400      *  UNCHANGED.
030500      *-------------------------------------------------------------*
030600       B200-SORT-TABLE.
030700           IF  CTYQPRM-SORT-KEY NOT = "GDP_DESC"
030800           AND CTYQPRM-SORT-KEY NOT = "GDP_ASC "
030900           AND CTYQPRM-SORT-KEY NOT = "NAME_ASC"
031000           AND CTYQPRM-SORT-KEY NOT = "NAME_DSC"
031100               GO TO B299-SORT-TABLE-EX
031200           END-IF.
031300           IF  WK-N-QRY-COUNT < 2
031400               GO TO B299-SORT-TABLE-EX
031500           END-IF.
031600
031700           SET WK-QRY-POS           TO 1.
031800
031900       B210-SORT-OUTER-LOOP.
032000           IF  WK-QRY-POS >= WK-N-QRY-COUNT
032100               GO TO B299-SORT-TABLE-EX
032200           END-IF.
032300           SET WK-QRY-BEST          TO WK-QRY-POS.
032400           SET WK-QRY-IDX           TO WK-QRY-POS.
032500           SET WK-QRY-IDX           UP BY 1.
032600
032700       B220-SORT-INNER-LOOP.
032800           IF  WK-QRY-IDX > WK-N-QRY-COUNT
032900               GO TO B230-SORT-SWAP-BEST
033000           END-IF.
033100           PERFORM C300-SORT-IS-BETTER
033200              THRU C399-SORT-IS-BETTER-EX.
033300           IF  WK-C-SORT-BETTER
033400               SET WK-QRY-BEST      TO WK-QRY-IDX
033500           END-IF.
033600           SET WK-QRY-IDX           UP BY 1.
033700           GO TO B220-SORT-INNER-LOOP.
033800
033900       B230-SORT-SWAP-BEST.
034000           IF  WK-QRY-BEST NOT = WK-QRY-POS
034100               PERFORM C400-SORT-SWAP-ENTRIES
034200                  THRU C499-SORT-SWAP-ENTRIES-EX
034300           END-IF.
034400           SET WK-QRY-POS           UP BY 1.
034500           GO TO B210-SORT-OUTER-LOOP.
034600
034700       B299-SORT-TABLE-EX.
034800           EXIT.
034900           EJECT
035000
035100      *-------------------------------------------------------------*
035200      *  TESTS WHETHER THE ENTRY AT WK-QRY-IDX BELONGS AHEAD OF THE
035300      *  CURRENT CANDIDATE AT WK-QRY-BEST, UNDER CTYQPRM-SORT-KEY
035400      *-------------------------------------------------------------*
035500       C300-SORT-IS-BETTER.
035600           MOVE "N"                 TO WK-C-SORT-BETTER-SW.
035700
035800           EVALUATE TRUE
035900               WHEN CTYQPRM-SORT-KEY = "GDP_DESC"
036000                   IF  WK-QRY-EST-GDP-NULL (WK-QRY-BEST) = "Y"
036100                   AND WK-QRY-EST-GDP-NULL (WK-QRY-IDX)  = "N"
036200                       MOVE "Y"     TO WK-C-SORT-BETTER-SW
036300                   ELSE
036400                       IF  WK-QRY-EST-GDP-NULL (WK-QRY-IDX)  = "N"
036500                       AND WK-QRY-EST-GDP-NULL (WK-QRY-BEST) = "N"
036600                       AND WK-QRY-ESTIMATED-GDP (WK-QRY-IDX)
036700                             > WK-QRY-ESTIMATED-GDP (WK-QRY-BEST)
036800                           MOVE "Y" TO WK-C-SORT-BETTER-SW
036900                       END-IF
037000                   END-IF
037100               WHEN CTYQPRM-SORT-KEY = "GDP_ASC "
037200                   IF  WK-QRY-EST-GDP-NULL (WK-QRY-BEST) = "N"
037300                   AND WK-QRY-EST-GDP-NULL (WK-QRY-IDX)  = "Y"
037400                       MOVE "Y"     TO WK-C-SORT-BETTER-SW
037500                   ELSE
037600                       IF  WK-QRY-EST-GDP-NULL (WK-QRY-IDX)  = "N"
037700                       AND WK-QRY-EST-GDP-NULL (WK-QRY-BEST) = "N"
037800                       AND WK-QRY-ESTIMATED-GDP (WK-QRY-IDX)
037900                             < WK-QRY-ESTIMATED-GDP (WK-QRY-BEST)
038000                           MOVE "Y" TO WK-C-SORT-BETTER-SW
038100                       END-IF
038200                   END-IF
038300               WHEN CTYQPRM-SORT-KEY = "NAME_ASC"
038400                   IF  WK-QRY-NAME-NORM (WK-QRY-IDX)
038500                         < WK-QRY-NAME-NORM (WK-QRY-BEST)
038600                       MOVE "Y"     TO WK-C-SORT-BETTER-SW
038700                   END-IF
038800               WHEN CTYQPRM-SORT-KEY = "NAME_DSC"
038900                   IF  WK-QRY-NAME-NORM (WK-QRY-IDX)
039000                         > WK-QRY-NAME-NORM (WK-QRY-BEST)
039100                       MOVE "Y"     TO WK-C-SORT-BETTER-SW
039200                   END-IF
039300           END-EVALUATE.
039400
039500       C399-SORT-IS-BETTER-EX.
039600           EXIT.
039700           EJECT
039800
039900      *-------------------------------------------------------------*
040000      *  SWAPS THE TABLE ENTRIES AT WK-QRY-POS AND WK-QRY-BEST
040100      *-------------------------------------------------------------*
040200       C400-SORT-SWAP-ENTRIES.
040300           MOVE WK-QRY-TABLE (WK-QRY-POS)   TO WK-QRY-SWAP-HOLD.
040400           MOVE WK-QRY-TABLE (WK-QRY-BEST)  TO WK-QRY-TABLE (WK-QRY-POS).
040500           MOVE WK-QRY-SWAP-HOLD            TO WK-QRY-TABLE (WK-QRY-BEST).
040600
040700       C499-SORT-SWAP-ENTRIES-EX.
040800           EXIT.
040900           EJECT
041000
041100      *-------------------------------------------------------------*
041200      *  WRITE THE HEADER LINES, THEN ONE DETAIL LINE PER TABLE ENTRY
041300      *-------------------------------------------------------------*
041400       C100-WRITE-EXTRACT-REPORT.
041500           OPEN OUTPUT CTYEXTP.
041600           IF  NOT WK-C-PRT-SUCCESSFUL
041700               MOVE WK-C-PRT-FILE-STATUS TO WK-C-FSTAT-DISPLAY
041800               DISPLAY "CTYQRY - OPEN FILE ERROR - CTYEXTP"
041900               DISPLAY "FILE STATUS MAJOR " WK-C-FSTAT-MAJOR
042000                   " MINOR " WK-C-FSTAT-MINOR
042100               GO TO Y900-ABNORMAL-TERMINATION
042200           END-IF.
042300
042400           WRITE WK-C-CTYEXTP      FROM WK-EXTP-HDR-1.
042410           ADD 1                   TO WK-N-EXTRACT-LINE-COUNT.
042500           WRITE WK-C-CTYEXTP      FROM WK-EXTP-HDR-2.
042510           ADD 1                   TO WK-N-EXTRACT-LINE-COUNT.
042600
042700           IF  WK-N-QRY-COUNT = ZEROS
042800               GO TO C199-WRITE-EXTRACT-REPORT-EX
042900           END-IF.
043000
043100           SET WK-QRY-IDX           TO 1.
043200
043300       C110-WRITE-EXTRACT-DETAIL-LOOP.
043400           MOVE WK-QRY-NAME (WK-QRY-IDX)         TO WK-EXTP-NAME.
043500           MOVE WK-QRY-CAPITAL (WK-QRY-IDX)      TO WK-EXTP-CAPITAL.
043600           MOVE WK-QRY-REGION (WK-QRY-IDX)       TO WK-EXTP-REGION.
043700           MOVE WK-QRY-POPULATION (WK-QRY-IDX)   TO WK-EXTP-POPULATION.
043800           MOVE WK-QRY-CUYCD (WK-QRY-IDX)        TO WK-EXTP-CUYCD.
043900
044000           IF  WK-QRY-EXCH-RATE-NULL (WK-QRY-IDX) = "Y"
044100               MOVE "N/A"                        TO WK-EXTP-EXCH-RATE-BLK
044200           ELSE
044300               MOVE WK-QRY-EXCH-RATE-UNSGN (WK-QRY-IDX) TO WK-EXTP-EXCH-RATE
044400           END-IF.
044500
044600           IF  WK-QRY-EST-GDP-NULL (WK-QRY-IDX) = "Y"
044700               MOVE "N/A"                        TO WK-EXTP-GDP-NA
044800           ELSE
044900               MOVE WK-QRY-ESTIMATED-GDP (WK-QRY-IDX) TO WK-EXTP-GDP
045000           END-IF.
045100
045200           WRITE WK-C-CTYEXTP      FROM WK-EXTP-DETAIL.
045210           ADD 1                   TO WK-N-EXTRACT-LINE-COUNT.
045300
045400           SET WK-QRY-IDX           UP BY 1.
045500           IF  WK-QRY-IDX <= WK-N-QRY-COUNT
045600               GO TO C110-WRITE-EXTRACT-DETAIL-LOOP
045700           END-IF.
045800
045900       C199-WRITE-EXTRACT-REPORT-EX.
046000           CLOSE CTYEXTP.
046100           EXIT.
046200           EJECT
046300
046400      *-------------------------------------------------------------*
046500      *  MODE "F" - FIND ONE COUNTRY BY LOWER-CASED NAME
046600      *-------------------------------------------------------------*
046700       D100-FIND-BY-NAME.
046710           MOVE CTYQPRM-LOOKUP-NAME TO WK-C-LOOKUP-NAME-NORM.
046720           MOVE ZERO                TO WK-N-TRIM-FIRST
046730                                       WK-N-TRIM-LAST.
046740           MOVE 1                   TO WK-N-TRIM-SCAN.
046750
046760       D110-TRIM-SCAN-FIRST-LOOP.
046770           IF  WK-N-TRIM-SCAN > 40
046780               GO TO D130-TRIM-SCAN-LAST-SETUP
046790           END-IF.
046800           IF  WK-C-LOOKUP-NAME-NORM (WK-N-TRIM-SCAN:1) NOT = SPACE
046810               MOVE WK-N-TRIM-SCAN  TO WK-N-TRIM-FIRST
046820               GO TO D130-TRIM-SCAN-LAST-SETUP
046830           END-IF.
046840           ADD 1                    TO WK-N-TRIM-SCAN.
046850           GO TO D110-TRIM-SCAN-FIRST-LOOP.
046860
046870       D130-TRIM-SCAN-LAST-SETUP.
046880           IF  WK-N-TRIM-FIRST = ZERO
046890               GO TO D190-TRIM-LOWER-CASE
046900           END-IF.
046910           MOVE 40                  TO WK-N-TRIM-SCAN.
046920
046930       D140-TRIM-SCAN-LAST-LOOP.
046940           IF  WK-C-LOOKUP-NAME-NORM (WK-N-TRIM-SCAN:1) NOT = SPACE
046950               MOVE WK-N-TRIM-SCAN  TO WK-N-TRIM-LAST
046960               GO TO D150-TRIM-SHIFT-NAME
046970           END-IF.
046980           SUBTRACT 1               FROM WK-N-TRIM-SCAN.
046990           GO TO D140-TRIM-SCAN-LAST-LOOP.
047000
047010       D150-TRIM-SHIFT-NAME.
047020           COMPUTE WK-N-TRIM-LEN = WK-N-TRIM-LAST - WK-N-TRIM-FIRST
047030                                       + 1.
047040           MOVE SPACES              TO WK-C-TRIM-HOLD.
047050           MOVE WK-C-LOOKUP-NAME-NORM (WK-N-TRIM-FIRST:WK-N-TRIM-LEN)
047060               TO WK-C-TRIM-HOLD (1:WK-N-TRIM-LEN).
047070           MOVE WK-C-TRIM-HOLD      TO WK-C-LOOKUP-NAME-NORM.
047080
047090       D190-TRIM-LOWER-CASE.
047100           INSPECT WK-C-LOOKUP-NAME-NORM
047110               CONVERTING WK-C-XLATE-UPPER TO WK-C-XLATE-LOWER.
047120
047130       D195-FIND-BY-NAME-KEY.
047140           MOVE WK-C-LOOKUP-NAME-NORM TO CTYMST-NAME-NORM.
047150           READ CTYMSTR KEY IS EXTERNALLY-DESCRIBED-KEY.
047160           IF  WK-C-SUCCESSFUL
047170               DISPLAY "CTYQRY - NAME       " CTYMST-NAME
047180               DISPLAY "CTYQRY - CAPITAL    " CTYMST-CAPITAL
047190               DISPLAY "CTYQRY - REGION     " CTYMST-REGION
047200               DISPLAY "CTYQRY - POPULATION " CTYMST-POPULATION
047210               DISPLAY "CTYQRY - CURRENCY   " CTYMST-CUYCD
047220               DISPLAY "CTYQRY - EXCH RATE  " CTYMST-EXCH-RATE-UNSGN
047230               DISPLAY "CTYQRY - EXCH NULL  " CTYMST-EXCH-RATE-NULL
047240               DISPLAY "CTYQRY - EST GDP    " CTYMST-ESTIMATED-GDP
047250               DISPLAY "CTYQRY - GDP NULL   " CTYMST-EST-GDP-NULL
047260               DISPLAY "CTYQRY - REFRESHED  " CTYMST-REFRESHED-AT
047270           ELSE
047280               DISPLAY "CTYQRY - COUNTRY NOT FOUND"
047290               SET UPSI-SWITCH-2    TO ON
047300           END-IF.
047310
049000       D199-FIND-BY-NAME-EX.
049100           EXIT.
049200           EJECT
049300
049400      ******************************************************************
049500      ************** END OF PROGRAM SOURCE -  CTYQRY *****************
049600      ******************************************************************
