000100******************************************************************
000200* CTYDPRM.cpybk
000300* I-O FORMAT: CTYDPRMR   FROM FILE CTYDPRM   OF LIBRARY COMLIB
000400* DELETE JOB CONTROL CARD - ONE RECORD, READ ONCE AT THE START OF
000500* THE CTYDELJ RUN, WHICH THEN CALLS CTYDEL TO DO THE ACTUAL
000550* LOOKUP AND DELETE.
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
001000*-----------------------------------------------------------------
001100
001200     05  CTYDPRM-RECORD.
001300         10  CTYDPRM-NAME               PIC X(40).
001400*                        COUNTRY NAME TO DELETE - NORMALIZED
001500*                        (TRIMMED/LOWERED) BY CTYDELJ BEFORE THE CALL
001600*                        TO CTYDEL.
001650         10  FILLER                     PIC X(10).
