000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     CTYENR.
000500       AUTHOR.         ANNETTE THAM.
000600       INSTALLATION.   COMLIB - CASH MGMT REFERENCE DATA.
000700       DATE-WRITTEN.   22 MAR 1990.
000800       DATE-COMPILED.
000900       SECURITY.       COMLIB PRODUCTION - RESTRICTED.
001000      *DESCRIPTION : CURRENCY / RATE / ESTIMATED-GDP ENRICHMENT.
001100      *             SUBROUTINE - DERIVES EXCHANGE-RATE AND
001200      *             ESTIMATED-GDP FOR ONE COUNTRY-FEED RECORD
001300      *             AGAINST THE IN-MEMORY RATE TABLE.
001400      *             THIS ROUTINE IS INITIATED BY CTYREFR PGM.
001500      *______________________________________________________________________
001600      * HISTORY OF MODIFICATION:
001700      *======================================================================
001800      * CTY001  22/03/1990 ANNTHM  - GEBNEXTGEN-91004
001900      *                          - INITIAL VERSION - 4-BRANCH
002000      *                            CURRENCY/RATE/GDP DERIVATION
002100      *----------------------------------------------------------------------*
002200      * CTY002  09/07/1991 ANNTHM  - GEBNEXTGEN-91055
002300      *                          - ADDED ZERO-RATE GUARD (BRANCH C300) -
002400      *                            DIVIDE BY ZERO ABENDED THE JOB
002500      *----------------------------------------------------------------------*
002600      * CTY005  03/01/1999 TMPKHY  - GEBNEXTGEN-91690 - Y2K REVIEW
002700      *                          - REVIEWED - NO CENTURY/2-DIGIT-YEAR
002800      *                            FIELDS ON THIS ROUTINE, NO CHANGE
002900      *----------------------------------------------------------------------*
003000      * CTY008  14/11/2011 TMPPYM  - GEBNEXTGEN-92210
003100      *                          - ROUNDED-HALF-UP CONFIRMED ON THE GDP
003200      *                            COMPUTE - PRIOR RELEASE TRUNCATED
003300      *----------------------------------------------------------------------*
003400
003500       ENVIRONMENT DIVISION.
003600      *********************
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-AS400.
003900       OBJECT-COMPUTER. IBM-AS400.
004000       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100               UPSI-0 IS UPSI-SWITCH-0
004200               ON STATUS IS U0-ON
004300               OFF STATUS IS U0-OFF.
004400
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700
004800       DATA DIVISION.
004900       FILE SECTION.
005000      ***************
005100
005200       WORKING-STORAGE SECTION.
005300      ***********************
005400       01  WK-C-COMMON.
005500           05  WK-C-FIRST-CALL          PIC X(01) VALUE "Y".
005550           05  FILLER                   PIC X(09).
005600
005700       01  TABLE-ARRAY.
005800           05  TAB-VAL OCCURS 04 TIMES PIC X VALUE "X".
005850           05  FILLER                PIC X(06).
005900       01  TABLE-ARRAY-EDIT REDEFINES TABLE-ARRAY PIC X(04).
006000*                        SINGLE-FIELD VIEW OF THE 4-BRANCH PATH
006100*                        FLAGS, FOR THE ONE-SHOT DISPLAY ON A
006200*                        UPSI-0 DIAGNOSTIC RUN - SEE B100.
006300
006400       01  WK-C-WORK-AREA.
006500           05  WS-OKAY                  PIC X(01) VALUE SPACE.
006600           05  WS-FOUND                 PIC X(01) VALUE SPACE.
006700               88  WS-CUYCD-FOUND               VALUE "Y".
006800           05  WK-C-CUYCD-DISPLAY       PIC X(03) VALUE SPACES.
006900           05  WK-C-CUYCD-FIRST REDEFINES WK-C-CUYCD-DISPLAY
007000               PIC X(01).
007100*                        FIRST BYTE OF THE INCOMING CURRENCY CODE -
007200*                        UPSI-0 DIAGNOSTIC ONLY, SEE B100.
007300           05  WK-C-RATE-EDIT           PIC 9(07)V9(06) VALUE ZEROS.
007400           05  WK-C-RATE-PARTS REDEFINES WK-C-RATE-EDIT.
007500               10  WK-C-RATE-WHOLE      PIC 9(07).
007600               10  WK-C-RATE-DECIMAL    PIC 9(06).
007700*                        WHOLE/DECIMAL SPLIT OF THE ENRICHED RATE -
007800*                        UPSI-0 DIAGNOSTIC ONLY, SEE C400.
007850           05  FILLER                   PIC X(08).
007900
008000       01  WK-N-WORK-AREA.
008100           05  WK-N-SRCH-IDX            PIC 9(04)   COMP.
008150           05  FILLER                   PIC X(08).
008170       77  WK-N-CALL-COUNT              PIC 9(06) COMP VALUE ZERO.
008200
008300       LINKAGE SECTION.
008400      ****************
008500           COPY CENR.
008600       EJECT
008700      ***********************************************
008800       PROCEDURE DIVISION USING WK-CENR-INPUT
008900                                WK-CENR-RATE-TABLE
009000                                WK-CENR-OUTPUT.
009100      ***********************************************
009200       MAIN-MODULE.
009250           ADD 1                  TO WK-N-CALL-COUNT.
009300           MOVE ALL "X"           TO TABLE-ARRAY.
009400           MOVE SPACE             TO WS-OKAY WS-FOUND.
009500           MOVE ZEROS             TO WK-CENR-EXCH-RATE
009600                                     WK-CENR-ESTIMATED-GDP.
009700           MOVE "Y"               TO WK-CENR-EXCH-RATE-NULL.
009800           MOVE "Y"               TO WK-CENR-EST-GDP-NULL.
009900
010000           PERFORM B100-PATH-CHOICE THRU B199-PATH-CHOICE-EX.
010100
010200           GO TO Z000-END-PROGRAM.
010300
010400      *-------------------------------------------------------------------------*
010500      *  DECIDE WHICH OF THE FOUR CURRENCY/RATE/GDP BRANCHES APPLIES            *
010600      *-------------------------------------------------------------------------*
010700       B100-PATH-CHOICE.
010800           MOVE WK-CENR-CUYCD     TO WK-C-CUYCD-DISPLAY.
010900           IF  U0-ON
011000               DISPLAY "CTYENR - CUYCD STARTS " WK-C-CUYCD-FIRST
011100           END-IF.
011200           IF  WK-CENR-CUYCD = SPACES
011300               PERFORM C100-VALIDATION THRU C199-VALIDATION-EX
011400               GO TO B199-PATH-CHOICE-EX
011500           END-IF.
011600
011700           PERFORM D100-TABLE-SEARCH THRU D199-TABLE-SEARCH-EX.
011800
011900           IF  NOT WS-CUYCD-FOUND
012000               PERFORM C200-VALIDATION THRU C299-VALIDATION-EX
012100               GO TO B199-PATH-CHOICE-EX
012200           END-IF.
012300
012400           IF  WK-RATB-RATE (WK-RATB-IDX) = ZEROS
012500               PERFORM C300-VALIDATION THRU C399-VALIDATION-EX
012600               GO TO B199-PATH-CHOICE-EX
012700           END-IF.
012800
012900           PERFORM C400-VALIDATION THRU C499-VALIDATION-EX.
013000
013100           IF  U0-ON
013200               DISPLAY "CTYENR - PATH FLAGS " TABLE-ARRAY-EDIT
013300           END-IF.
013400       B199-PATH-CHOICE-EX.
013500           EXIT.
013600      *-------------------------------------------------------------------------*
013700      *  C1 - NO CURRENCY ON THE COUNTRY - RATE NULL, GDP ZERO                  *
013800      *-------------------------------------------------------------------------*
013900       C100-VALIDATION.
014000           MOVE "Y"               TO TAB-VAL (01).
014100           MOVE "Y"               TO WK-CENR-EXCH-RATE-NULL.
014200           MOVE ZEROS             TO WK-CENR-ESTIMATED-GDP.
014300           MOVE "N"               TO WK-CENR-EST-GDP-NULL.
014400           MOVE "Y"               TO WS-OKAY.
014500       C199-VALIDATION-EX.
014600           EXIT.
014700           EJECT
014800      *-------------------------------------------------------------------------*
014900      *  C2 - CURRENCY CODE NOT IN THE RATE TABLE - RATE AND GDP BOTH NULL      *
015000      *-------------------------------------------------------------------------*
015100       C200-VALIDATION.
015200           MOVE "Y"               TO TAB-VAL (02).
015300           MOVE "Y"               TO WK-CENR-EXCH-RATE-NULL.
015400           MOVE "Y"               TO WK-CENR-EST-GDP-NULL.
015500           MOVE "N"               TO WS-OKAY.
015600       C299-VALIDATION-EX.
015700           EXIT.
015800           EJECT
015900      *-------------------------------------------------------------------------*
016000      *  C3 - RATE FOUND BUT ZERO - DIVIDE-BY-ZERO GUARD                        *
016100      *-------------------------------------------------------------------------*
016200       C300-VALIDATION.
016300           MOVE "Y"               TO TAB-VAL (03).
016400           MOVE "Y"               TO WK-CENR-EXCH-RATE-NULL.
016500           MOVE "Y"               TO WK-CENR-EST-GDP-NULL.
016600           MOVE "N"               TO WS-OKAY.
016700       C399-VALIDATION-EX.
016800           EXIT.
016900           EJECT
017000      *-------------------------------------------------------------------------*
017100      *  C4 - RATE FOUND AND NON-ZERO - COMPUTE THE ENRICHED FIGURES            *
017200      *-------------------------------------------------------------------------*
017300       C400-VALIDATION.
017400           MOVE "Y"               TO TAB-VAL (04).
017500           MOVE WK-RATB-RATE (WK-RATB-IDX) TO WK-CENR-EXCH-RATE.
017600           MOVE "N"               TO WK-CENR-EXCH-RATE-NULL.
017700           MOVE WK-CENR-EXCH-RATE-UNSGN TO WK-C-RATE-EDIT.
017800           IF  U0-ON
017900               DISPLAY "CTYENR - RATE WHOLE " WK-C-RATE-WHOLE
018000                   " DECIMAL " WK-C-RATE-DECIMAL
018100           END-IF.
018200
018300           COMPUTE WK-CENR-ESTIMATED-GDP ROUNDED =
018400               (WK-CENR-POPULATION * WK-CENR-MULTIPLIER)
018500                   / WK-CENR-EXCH-RATE.
018600           MOVE "N"               TO WK-CENR-EST-GDP-NULL.
018700           MOVE "Y"               TO WS-OKAY.
018800       C499-VALIDATION-EX.
018900           EXIT.
019000           EJECT
019100      *-------------------------------------------------------------------------*
019200      *  D1 - LINEAR SEARCH OF THE IN-MEMORY RATE TABLE ON CURRENCY CODE        *
019300      *-------------------------------------------------------------------------*
019400       D100-TABLE-SEARCH.
019500           MOVE "N"               TO WS-FOUND.
019600           MOVE ZEROS             TO WK-N-SRCH-IDX.
019700           IF  WK-RATB-COUNT = ZEROS
019800               GO TO D199-TABLE-SEARCH-EX
019900           END-IF.
020000           SET WK-RATB-IDX        TO 1.
020100       D110-TABLE-SEARCH-LOOP.
020200           ADD 1                  TO WK-N-SRCH-IDX.
020300           IF  WK-N-SRCH-IDX > WK-RATB-COUNT
020400               GO TO D199-TABLE-SEARCH-EX
020500           END-IF.
020600           SET WK-RATB-IDX        TO WK-N-SRCH-IDX.
020700           IF  WK-RATB-CUYCD (WK-RATB-IDX) = WK-CENR-CUYCD
020800               MOVE "Y"           TO WS-FOUND
020900               GO TO D199-TABLE-SEARCH-EX
021000           END-IF.
021100           GO TO D110-TABLE-SEARCH-LOOP.
021200       D199-TABLE-SEARCH-EX.
021300           EXIT.
021400
021500       Z000-END-PROGRAM.
021600           EXIT PROGRAM.
021700
021800      ******************************************************************
021900      ************** END OF PROGRAM SOURCE -  CTYENR *****************
022000      ******************************************************************
