000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     CTYMULT.
000500       AUTHOR.         ANNETTE THAM.
000600       INSTALLATION.   COMLIB - CASH MGMT REFERENCE DATA.
000700       DATE-WRITTEN.   22 MAR 1990.
000800       DATE-COMPILED.
000900       SECURITY.       COMLIB PRODUCTION - RESTRICTED.
001000      *
001100      *DESCRIPTION :  THIS ROUTINE SUPPLIES THE PSEUDO-RANDOM
001200      *               "ESTIMATED GDP" MULTIPLIER (1000..2000)
001300      *               USED BY CTYENR.  A FIXED VALUE MAY BE
001400      *               PARKED IN CTYPARM UNDER CODE "GDPMULT " SO
001500      *               THAT REGRESSION RUNS GET A REPEATABLE
001600      *               ANSWER INSTEAD OF A FRESH DRAW EVERY TIME.
001700      *
001800      *================================================================
001900      * HISTORY OF MODIFICATION:
002000      *================================================================
002100      * CTY001  22/03/1990 ANNTHM  - GEBNEXTGEN-91004
002200      *                   - INITIAL VERSION
002300      *----------------------------------------------------------------*
002400      * CTY003  11/06/1994 ANNTHM  - GEBNEXTGEN-91180
002500      *                   - Reseed WK-N-LCG-SEED from TIME rather than
002600      *                     a fixed literal - two calls in the same
002700      *                     second were drawing the same multiplier
002800      *----------------------------------------------------------------*
002900      * CTY005  03/01/1999 TMPKHY  - GEBNEXTGEN-91690 - Y2K REVIEW
003000      *                   - Reviewed - this program carries no century
003100      *                     or 2-digit-year fields, no change required
003200      *----------------------------------------------------------------*
003300      * CTY009  02/06/2025 ACNRJR  - GEBNEXTGEN-92588
003400      *                   - Widened WK-N-LCG-SEED to COMP-4 range
003500      *                     headroom after a seed overflow was seen
003600      *                     on a long-running batch window
003700      *----------------------------------------------------------------*
003800       EJECT
003900      **********************
004000       ENVIRONMENT DIVISION.
004100      **********************
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER.  IBM-AS400.
004400       OBJECT-COMPUTER.  IBM-AS400.
004500       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                         UPSI-0 IS UPSI-SWITCH-0
004700                           ON  STATUS IS U0-ON
004800                           OFF STATUS IS U0-OFF.
004900
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT CTYPARM ASSIGN TO DATABASE-CTYPARM
005300                  ORGANIZATION      IS INDEXED
005400                  ACCESS MODE       IS RANDOM
005500                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005600                  FILE STATUS       IS WK-C-FILE-STATUS.
005700
005800      ***************
005900       DATA DIVISION.
006000      ***************
006100       FILE SECTION.
006200      **************
006300       FD  CTYPARM
006400           LABEL RECORDS ARE OMITTED
006500           DATA RECORD IS WK-C-CTYPARM.
006600       01  WK-C-CTYPARM.
006700           COPY DDS-ALL-FORMATS OF CTYPARM.
006800       01  WK-C-CTYPARM-1.
006900           COPY CTYPARM.
007000
007100      *************************
007200       WORKING-STORAGE SECTION.
007300      *************************
007400       01  FILLER                          PIC X(24)        VALUE
007500           "** PROGRAM CTYMULT   **".
007600
007700      * ------------------ PROGRAM WORKING STORAGE -------------------*
007800       01  WK-C-COMMON.
007900           05  WK-C-FILE-STATUS            PIC X(02) VALUE ZEROS.
008000               88  WK-C-SUCCESSFUL                  VALUE "00".
008100               88  WK-C-END-OF-FILE                 VALUE "10".
008200               88  WK-C-RECORD-NOT-FOUND            VALUE "23".
008250           05  FILLER                       PIC X(08).
008300
008400       01  WK-C-WORK-AREA.
008500           05  WK-C-FIRST-CALL             PIC X(01) VALUE "Y".
008550           05  FILLER                      PIC X(08).
008600
008700       01  WK-N-WORK-AREA.
008800           05  WK-N-TIME-OF-DAY            PIC 9(08) COMP.
008900           05  WK-N-LCG-SEED               PIC 9(09) COMP.
009000           05  WK-N-LCG-PRODUCT            PIC 9(18) COMP.
009100           05  WK-N-LCG-MULT               PIC 9(09) COMP
009200               VALUE 91120001.
009300           05  WK-N-LCG-ADD                PIC 9(09) COMP
009400               VALUE 000273.
009500           05  WK-N-LCG-MOD                PIC 9(09) COMP
009600               VALUE 1001.
009700           05  WK-N-RAW-DRAW               PIC 9(04) COMP.
009710           05  FILLER                      PIC X(08).
009720       77  WK-N-CALL-COUNT                 PIC 9(06) COMP VALUE ZERO.
009750
009760       01  WK-C-TIME-EDIT.
009770           05  WK-C-TIME-DISPLAY           PIC 9(08) VALUE ZEROS.
009780           05  WK-C-TIME-PARTS REDEFINES WK-C-TIME-DISPLAY.
009790               10  WK-C-TIME-HH            PIC 9(02).
009800               10  WK-C-TIME-MM            PIC 9(02).
009810               10  WK-C-TIME-SS            PIC 9(02).
009820               10  WK-C-TIME-HH00          PIC 9(02).
009830*                        BROKEN OUT PURELY FOR THE UPSI-0
009840*                        DIAGNOSTIC DISPLAY IN A000 - THE SEED
009850*                        ITSELF USES WK-N-TIME-OF-DAY UNCHANGED.
009860
009870       01  WK-C-PARACD-EDIT.
009880           05  WK-C-PARACD-DISPLAY         PIC X(08) VALUE SPACES.
009890           05  WK-C-PARACD-FIRST REDEFINES WK-C-PARACD-DISPLAY
009900               PIC X(01).
009910
009920       01  WK-N-DRAW-EDIT.
009930           05  WK-N-DRAW-DISPLAY           PIC 9(04) VALUE ZEROS.
009940           05  WK-N-DRAW-OFFSET REDEFINES WK-N-DRAW-DISPLAY
009950               PIC 9(04).
009960*                        UNSIGNED OFFSET VIEW OF THE RAW 0..1000
009970*                        DRAW BEFORE THE 1000 BASE IS ADDED.
010000
010100      *****************
010200       LINKAGE SECTION.
010300      *****************
010400           COPY CMULT.
010500       EJECT
010600      ********************************************
010700       PROCEDURE DIVISION USING WK-CMULT-OUTPUT.
010800      ********************************************
010900       MAIN-MODULE.
010950           ADD 1                  TO WK-N-CALL-COUNT.
011000           PERFORM A000-PROCESS-CALLED-ROUTINE
011100              THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200           PERFORM Z000-END-PROGRAM-ROUTINE
011300              THRU Z999-END-PROGRAM-ROUTINE-EX.
011400           EXIT PROGRAM.
011500
011600      *---------------------------------------------------------------*
011700       A000-PROCESS-CALLED-ROUTINE.
011800      *---------------------------------------------------------------*
011900           IF  WK-C-FIRST-CALL = "Y"
012000               OPEN INPUT CTYPARM
012100               IF  NOT WK-C-SUCCESSFUL
012200               AND WK-C-FILE-STATUS NOT = "41"
012300                   DISPLAY "CTYMULT - OPEN FILE ERROR - CTYPARM"
012400                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500                   GO TO Y900-ABNORMAL-TERMINATION
012600               END-IF
012700               MOVE "N"          TO WK-C-FIRST-CALL
012800               ACCEPT WK-N-TIME-OF-DAY FROM TIME
012900               MOVE WK-N-TIME-OF-DAY  TO WK-N-LCG-SEED
012910               MOVE WK-N-TIME-OF-DAY  TO WK-C-TIME-DISPLAY
012920               IF  U0-ON
012930                   DISPLAY "CTYMULT - SEEDED AT " WK-C-TIME-HH
012940                       "." WK-C-TIME-MM "." WK-C-TIME-SS
012950               END-IF
013000           END-IF.
013100
013200           MOVE ZEROS               TO WK-CMULT-VALUE.
013300           MOVE "GDPMULT "          TO CTYPARM-PARACD.
013350           MOVE CTYPARM-PARACD      TO WK-C-PARACD-DISPLAY.
013400
013500           READ CTYPARM KEY IS EXTERNALLY-DESCRIBED-KEY.
013600           IF  WK-C-SUCCESSFUL
013700           AND CTYPARM-PARAVALU NOT = ZEROS
013800               MOVE CTYPARM-PARAVALU  TO WK-CMULT-VALUE
013900               GO TO A099-PROCESS-CALLED-ROUTINE-EX
014000           END-IF.
014100
014200           PERFORM B100-GENERATE-MULTIPLIER
014300              THRU B199-GENERATE-MULTIPLIER-EX.
014400
014500       A099-PROCESS-CALLED-ROUTINE-EX.
014600           EXIT.
014700      *---------------------------------------------------------------*
014800      *  LINEAR-CONGRUENTIAL DRAW, FOLDED INTO 1000..2000 INCLUSIVE   *
014900      *---------------------------------------------------------------*
015000       B100-GENERATE-MULTIPLIER.
015100           COMPUTE WK-N-LCG-PRODUCT =
015200               (WK-N-LCG-SEED * WK-N-LCG-MULT) + WK-N-LCG-ADD.
015300           DIVIDE WK-N-LCG-PRODUCT BY 2147483647
015400               GIVING WK-N-LCG-SEED
015500               REMAINDER WK-N-LCG-SEED.
015600           DIVIDE WK-N-LCG-SEED BY WK-N-LCG-MOD
015700               GIVING WK-N-RAW-DRAW
015800               REMAINDER WK-N-RAW-DRAW.
015810           MOVE WK-N-RAW-DRAW       TO WK-N-DRAW-DISPLAY.
015900           COMPUTE WK-CMULT-VALUE = 1000 + WK-N-DRAW-OFFSET.
016000       B199-GENERATE-MULTIPLIER-EX.
016100           EXIT.
016200      *---------------------------------------------------------------*
016300       Y900-ABNORMAL-TERMINATION.
016400           MOVE 1500                TO WK-CMULT-VALUE.
016500           PERFORM Z000-END-PROGRAM-ROUTINE.
016600           EXIT PROGRAM.
016700
016800       Z000-END-PROGRAM-ROUTINE.
016900           IF  WK-C-FIRST-CALL = "N"
017000               CLOSE CTYPARM
017100               IF  NOT WK-C-SUCCESSFUL
017200                   DISPLAY "CTYMULT - CLOSE FILE ERROR - CTYPARM"
017300                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017400               END-IF
017500           END-IF.
017600
017700       Z999-END-PROGRAM-ROUTINE-EX.
017800           EXIT.
017900
018000      ******************************************************************
018100      ************** END OF PROGRAM SOURCE -  CTYMULT ***************
018200      ******************************************************************
