000100******************************************************************
000200* CTYQPRM.cpybk
000300* I-O FORMAT: CTYQPRMR   FROM FILE CTYQPRM   OF LIBRARY COMLIB
000400* QUERY JOB CONTROL CARD - ONE RECORD, READ ONCE AT THE START OF
000500* THE CTYQRY RUN.  THE BATCH-JOB EQUIVALENT OF THE FILTER/SORT/
000600* LOOKUP PARAMETERS THE ORIGINAL ON-LINE QUERY SERVICE TOOK AS
000700* CALL ARGUMENTS.
000800******************************************************************
000900* AMENDMENT HISTORY:
001000******************************************************************
001100* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
001200*-----------------------------------------------------------------
001300
001400     05  CTYQPRM-RECORD.
001500         10  CTYQPRM-MODE               PIC X(01).
001600*                        "L" - LIST/EXTRACT (FILTER + SORT,
001700*                              WRITE CTYEXTP)
001800*                        "F" - FIND ONE COUNTRY BY NAME
001900             88  CTYQPRM-MODE-LIST              VALUE "L".
002000             88  CTYQPRM-MODE-FIND              VALUE "F".
002100         10  CTYQPRM-REGION             PIC X(20).
002200*                        REGION FILTER - SPACES MEANS "ALL
002300*                        REGIONS".  MODE "L" ONLY.
002400         10  CTYQPRM-CUYCD              PIC X(03).
002500*                        CURRENCY-CODE FILTER - SPACES MEANS
002600*                        "ALL CURRENCIES".  MODE "L" ONLY.
002700         10  CTYQPRM-SORT-KEY           PIC X(08).
002800*                        "GDP_DESC", "GDP_ASC ", "NAME_ASC" OR
002900*                        "NAME_DSC" - ANYTHING ELSE LEAVES THE
003000*                        MASTER'S NATURAL ORDER UNCHANGED. MODE
003100*                        "L" ONLY.
003200         10  CTYQPRM-LOOKUP-NAME        PIC X(40).
003300*                        COUNTRY NAME TO FIND.  MODE "F" ONLY.
003400         10  FILLER                     PIC X(10).
