000100******************************************************************
000200* CTYEXTP.cpybk
000300* PRINT LINES FOR THE EXTRACT-OUTPUT REPORT (CTYQRY, MODE "L").
000400* LINE-SEQUENTIAL, 132 BYTES.
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
000900*-----------------------------------------------------------------
001000
001100     05  WK-EXTP-HDR-1.
001200         10  FILLER                     PIC X(01) VALUE SPACE.
001300         10  FILLER                     PIC X(30) VALUE
001400             "NAME".
001500         10  FILLER                     PIC X(22) VALUE
001600             "CAPITAL".
001700         10  FILLER                     PIC X(16) VALUE
001800             "REGION".
001900         10  FILLER                     PIC X(15) VALUE
002000             "POPULATION".
002100         10  FILLER                     PIC X(05) VALUE
002200             "CUY".
002300         10  FILLER                     PIC X(15) VALUE
002400             "EXCH RATE".
002500         10  FILLER                     PIC X(20) VALUE
002600             "ESTIMATED GDP".
002700         10  FILLER                     PIC X(08) VALUE SPACES.
002800
002900     05  WK-EXTP-HDR-2.
003000         10  FILLER                     PIC X(01) VALUE SPACE.
003100         10  FILLER                     PIC X(131) VALUE ALL "-".
003200
003300     05  WK-EXTP-DETAIL.
003400         10  FILLER                     PIC X(01) VALUE SPACE.
003500         10  WK-EXTP-NAME               PIC X(30).
003600         10  WK-EXTP-CAPITAL            PIC X(22).
003700         10  WK-EXTP-REGION             PIC X(16).
003800         10  WK-EXTP-POPULATION         PIC Z,ZZZ,ZZZ,ZZ9.
003900         10  FILLER                     PIC X(02) VALUE SPACE.
004000         10  WK-EXTP-CUYCD              PIC X(04).
004100         10  WK-EXTP-EXCH-RATE          PIC ZZZ,ZZ9.999999.
004200         10  WK-EXTP-EXCH-RATE-BLK REDEFINES
004300                 WK-EXTP-EXCH-RATE      PIC X(14).
004400         10  FILLER                     PIC X(01) VALUE SPACE.
004500         10  WK-EXTP-GDP                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
004600         10  WK-EXTP-GDP-NA REDEFINES
004700                 WK-EXTP-GDP            PIC X(20).
004800         10  FILLER                     PIC X(09) VALUE SPACES.
