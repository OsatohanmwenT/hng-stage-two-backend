000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.      CTYSTAT IS INITIAL.
000300       AUTHOR.          MATILDA WEE TL.
000400       INSTALLATION.    COMLIB - CASH MGMT REFERENCE DATA.
000500       DATE-WRITTEN.    18 JUL 1989.
000600       DATE-COMPILED.
000700       SECURITY.        COMLIB PRODUCTION - RESTRICTED.
000800
000900      *----------------------------------------------------------------*
001000      *DESCRIPTION : STATUS BATCH DRIVER.  BROWSES THE WHOLE COUNTRY
001100      *              MASTER AND DISPLAYS A COUNT OF RECORDS AND THE
001200      *              MOST RECENT REFRESH TIMESTAMP CARRIED BY ANY
001300      *              RECORD.  RUN ON DEMAND, NO CONTROL CARD NEEDED.
001400      *----------------------------------------------------------------*
001500      *----------------------------------------------------------------*
001600      * HISTORY OF MODIFICATION:                                      *
001700      *----------------------------------------------------------------*
001800      *|USER    |DATE      | TAG      | DESCRIPTION                  |*
001900      *----------------------------------------------------------------*
002000      *|MTLWEE  |18/07/1989| CTY001   | GEBNEXTGEN-91004              |*
002100      *|        |          |          | - INITIAL VERSION             |*
002200      *----------------------------------------------------------------*
002300      *|TMPKHY  |03/01/1999| CTY005   | GEBNEXTGEN-91690 - Y2K REVIEW |*
002400      *|        |          |          | - REVIEWED - REFRESH TIMESTAMP*
002500      *|        |          |          |   IS FULL ISO-8601 TEXT, NOT  |*
002600      *|        |          |          |   6-DIGIT YYMMDD - NO CHANGE  |*
002700      *|        |          |          |   REQUIRED                    |*
002800      *----------------------------------------------------------------*
002900      *|ACNTHY  |19/08/2025| CTY010   | GEBNEXTGEN-92640              |*
003000      *|        |          |          | - "MOST RECENT" NOW A PLAIN   |*
003100      *|        |          |          |   STRING COMPARE OF THE FULL  |*
003200      *|        |          |          |   ISO-8601 TIMESTAMP - IT     |*
003300      *|        |          |          |   USED TO COMPARE DATE-ONLY   |*
003400      *|        |          |          |   AND LOST TIES WITHIN A DAY  |*
003500      *----------------------------------------------------------------*
003600      *----------------------------------------------------------------*
003700       EJECT
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-AS400.
004200       OBJECT-COMPUTER. IBM-AS400.
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                         UPSI-0 IS UPSI-SWITCH-0
004500                           ON  STATUS IS U0-ON
004600                           OFF STATUS IS U0-OFF
004700                         UPSI-2 IS UPSI-SWITCH-2
004800                           ON  STATUS IS U2-ON
004900                           OFF STATUS IS U2-OFF.
005000
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT CTYMSTR ASSIGN TO DATABASE-CTYMSTR
005310                  ORGANIZATION      IS INDEXED
005320                  ACCESS MODE       IS DYNAMIC
005330                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005340                  FILE STATUS       IS WK-C-FILE-STATUS.
005800
005900       DATA DIVISION.
006000       FILE SECTION.
006100       FD  CTYMSTR
006200           LABEL RECORDS ARE OMITTED
006300           DATA RECORD IS WK-C-CTYMSTR.
006400       01  WK-C-CTYMSTR.
006500           COPY DDS-ALL-FORMATS OF CTYMSTR.
006600       01  WK-C-CTYMSTR-1.
006700           COPY CTYMST.
006800
006900       WORKING-STORAGE SECTION.
007000       01  FILLER                  PIC  X(024) VALUE
007100           "** PROGRAM CTYSTAT    **".
007200       EJECT.
007300
007400       01  WK-C-WORK-AREA.
007500           05  WK-C-MSTR-EOF-SW    PIC X(01) VALUE "N".
007600               88  WK-C-MSTR-EOF           VALUE "Y".
007700           05  WK-C-FILE-STATUS    PIC X(02) VALUE ZEROS.
007800               88  WK-C-SUCCESSFUL          VALUE "00".
007900               88  WK-C-END-OF-FILE         VALUE "10".
008000
008100       01  WK-N-WORK-AREA.
008200           05  WK-N-TOTAL-COUNTRIES  PIC 9(06) COMP VALUE ZERO.
008210       77  WK-N-PRINT-LINES        PIC 9(04) COMP VALUE ZERO.
008300
008400       01  WK-C-STATUS-REC.
008500           05  WK-C-STATUS-TOTAL       PIC 9(06) VALUE ZEROS.
008600           05  WK-C-STATUS-REFRESHED   PIC X(20) VALUE SPACES.
008700           05  WK-C-STATUS-REFR-NULL   PIC X(01) VALUE "Y".
008710               88  WK-C-STATUS-REFR-IS-NULL     VALUE "Y".
008720               88  WK-C-STATUS-REFR-IS-KNOWN    VALUE "N".
009000           05  WK-C-STATUS-PARTS REDEFINES WK-C-STATUS-REC.
009100               10  WK-C-STATUS-TOTAL-EDIT  PIC 9(06).
009200               10  WK-C-STATUS-REFRESHED-EDIT PIC X(20).
009300               10  WK-C-STATUS-REFR-NULL-EDIT PIC X(01).
009400
009500       01  WK-C-NAME-EDIT.
009600           05  WK-C-NAME-DISPLAY       PIC X(40) VALUE SPACES.
009700           05  WK-C-NAME-FIRST REDEFINES WK-C-NAME-DISPLAY
009710               PIC X(01).
009900*                        FIRST BYTE OF THE CURRENT MASTER RECORD'S
010000*                        NAME - UPSI-0 DIAGNOSTIC ONLY, CONFIRMS
010100*                        THE BROWSE IS ADVANCING RECORD TO RECORD.
010200
010300       01  WK-C-FSTAT-EDIT.
010400           05  WK-C-FSTAT-DISPLAY      PIC X(02) VALUE ZEROS.
010500           05  WK-C-FSTAT-PARTS REDEFINES WK-C-FSTAT-DISPLAY.
010600               10  WK-C-FSTAT-MAJOR    PIC X(01).
010700               10  WK-C-FSTAT-MINOR    PIC X(01).
010800
010900       PROCEDURE DIVISION.
011000
011100       MAIN-MODULE.
011200           PERFORM A001-START-PROGRAM-ROUTINE
011210              THRU A999-START-PROGRAM-ROUTINE-EX.
011400           GOBACK.
011500       EJECT.
011600
011700       A001-START-PROGRAM-ROUTINE.
011800           SET     UPSI-SWITCH-2           TO      OFF.
011900           OPEN INPUT CTYMSTR.
012000           IF  NOT WK-C-SUCCESSFUL
012100               MOVE WK-C-FILE-STATUS    TO WK-C-FSTAT-DISPLAY
012200               DISPLAY "CTYSTAT - OPEN FILE ERROR - CTYMSTR"
012300               DISPLAY "FILE STATUS MAJOR " WK-C-FSTAT-MAJOR
012310                   " MINOR " WK-C-FSTAT-MINOR
012500               GO TO Y900-ABNORMAL-TERMINATION
012600           END-IF.
012700
012800           PERFORM B100-BROWSE-MASTER
012810              THRU B199-BROWSE-MASTER-EX
012820              UNTIL WK-C-MSTR-EOF.
013100
013200           MOVE WK-N-TOTAL-COUNTRIES TO WK-C-STATUS-TOTAL.
013210           ADD 1                     TO WK-N-PRINT-LINES.
013300           IF  U0-ON
013400               DISPLAY "CTYSTAT - TOTAL COUNTRIES  " WK-C-STATUS-TOTAL
013500               DISPLAY "CTYSTAT - LAST REFRESHED   " WK-C-STATUS-REFRESHED
013600               DISPLAY "CTYSTAT - REFRESHED IS NULL" WK-C-STATUS-REFR-NULL
013700           END-IF.
013800           DISPLAY "CTYSTAT - TOTAL COUNTRIES " WK-C-STATUS-TOTAL.
013900           IF  WK-C-STATUS-REFR-IS-NULL
014000               DISPLAY "CTYSTAT - LAST REFRESHED  (NONE)"
014100           ELSE
014200               DISPLAY "CTYSTAT - LAST REFRESHED  " WK-C-STATUS-REFRESHED
014300           END-IF.
014400
014500           CLOSE CTYMSTR.
014600           GO TO A999-START-PROGRAM-ROUTINE-EX.
014700
014800       Y900-ABNORMAL-TERMINATION.
014900           SET UPSI-SWITCH-2 TO ON.
015000
015100       A999-START-PROGRAM-ROUTINE-EX.
015200           EXIT.
015300           EJECT
015400
015500      *-------------------------------------------------------------*
015600      *  ONE MASTER RECORD - COUNT IT, KEEP THE HIGHEST TIMESTAMP
015700      *-------------------------------------------------------------*
015800       B100-BROWSE-MASTER.
015900           READ CTYMSTR NEXT RECORD
016000               AT END
016100                   MOVE "Y"         TO WK-C-MSTR-EOF-SW
016200                   GO TO B199-BROWSE-MASTER-EX
016300           END-READ.
016400
016500           ADD 1                    TO WK-N-TOTAL-COUNTRIES.
016600           MOVE CTYMST-NAME         TO WK-C-NAME-DISPLAY.
016700           IF  U0-ON
016800               DISPLAY "CTYSTAT - RECORD NAME STARTS " WK-C-NAME-FIRST
016900           END-IF.
017000
017100           IF  CTYMST-REFRESHED-AT NOT = SPACES
017200               IF  WK-C-STATUS-REFR-IS-NULL
017210               OR  CTYMST-REFRESHED-AT > WK-C-STATUS-REFRESHED
017400                   MOVE CTYMST-REFRESHED-AT TO WK-C-STATUS-REFRESHED
017500                   MOVE "N"             TO WK-C-STATUS-REFR-NULL
017600               END-IF
017700           END-IF.
017800
017900       B199-BROWSE-MASTER-EX.
018000           EXIT.
018100           EJECT
018200
040200      ******************************************************************
040300      ************** END OF PROGRAM SOURCE -  CTYSTAT ****************
040400      ******************************************************************
