000100******************************************************************
000200* CUPS.cpybk
000300* LINKAGE FOR CTYUPST - COUNTRY MASTER UPSERT SUBROUTINE.
000400* CALLED ONCE PER COUNTRY-FEED RECORD BY CTYREFR, AFTER CTYENR
000500* HAS ALREADY PRICED THE RECORD.
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
001000*-----------------------------------------------------------------
001100
001200     01  WK-CUPS-INPUT.
001300         10  WK-CUPS-NAME               PIC X(40).
001400         10  WK-CUPS-NAME-NORM          PIC X(40).
001500         10  WK-CUPS-CAPITAL            PIC X(30).
001600         10  WK-CUPS-REGION             PIC X(20).
001700         10  WK-CUPS-POPULATION         PIC 9(12).
001800         10  WK-CUPS-CUYCD              PIC X(03).
001900         10  WK-CUPS-EXCH-RATE          PIC S9(07)V9(06).
002000         10  WK-CUPS-EXCH-RATE-NULL     PIC X(01).
002100         10  WK-CUPS-ESTIMATED-GDP      PIC S9(15)V9(02).
002200         10  WK-CUPS-EST-GDP-NULL       PIC X(01).
002300         10  WK-CUPS-FLAG-URL           PIC X(60).
002400         10  WK-CUPS-REFRESHED-AT       PIC X(20).
002450         10  FILLER                     PIC X(10).
002500     01  WK-CUPS-OUTPUT.
002600         10  WK-CUPS-ID                 PIC 9(06).
002700         10  WK-CUPS-WAS-INSERT         PIC X(01).
002800             88  WK-CUPS-INSERTED               VALUE "Y".
002900             88  WK-CUPS-UPDATED                VALUE "N".
003000         10  WK-CUPS-ERROR-CD           PIC X(07).
003100         10  FILLER                     PIC X(10).
