000100******************************************************************
000200* CENR.cpybk
000300* LINKAGE FOR CTYENR - CURRENCY/RATE/GDP ENRICHMENT SUBROUTINE.
000400* CALLED ONCE PER COUNTRY-FEED RECORD BY CTYREFR.
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
000900*-----------------------------------------------------------------
001000
001100     01  WK-CENR-INPUT.
001200         10  WK-CENR-CUYCD              PIC X(03).
001300         10  WK-CENR-POPULATION         PIC 9(12).
001400         10  WK-CENR-MULTIPLIER         PIC 9(04).
001500*                        SUPPLIED BY CTYREFR (VIA CTYMULT) - THE
001600*                        1000..2000 DRAW USED IN THE GDP FORMULA.
001650         10  FILLER                     PIC X(10).
001700     01  WK-CENR-RATE-TABLE.
001800         COPY CTYRATB.
001900*                        THE FULL IN-MEMORY RATE TABLE, PASSED
002000*                        BY REFERENCE SO CTYENR NEVER OPENS A
002100*                        FILE OF ITS OWN.
002200     01  WK-CENR-OUTPUT.
002300         10  WK-CENR-EXCH-RATE          PIC S9(07)V9(06).
002310         10  WK-CENR-EXCH-RATE-UNSGN REDEFINES
002320                 WK-CENR-EXCH-RATE      PIC 9(07)V9(06).
002330*                        UNSIGNED VIEW, MATCHES CTYMST-EXCH-RATE-
002340*                        UNSGN ON THE MASTER - RATES ARE NEVER
002350*                        NEGATIVE ONCE THIS FAR THROUGH THE C400
002360*                        BRANCH.
002400         10  WK-CENR-EXCH-RATE-NULL     PIC X(01).
002500         10  WK-CENR-ESTIMATED-GDP      PIC S9(15)V9(02).
002510         10  WK-CENR-GDP-UNSGN REDEFINES
002520                 WK-CENR-ESTIMATED-GDP  PIC 9(15)V9(02).
002530*                        UNSIGNED VIEW - THE 4-BRANCH RULE NEVER
002540*                        PRODUCES A NEGATIVE GDP.
002600         10  WK-CENR-EST-GDP-NULL       PIC X(01).
002700         10  FILLER                     PIC X(10).
