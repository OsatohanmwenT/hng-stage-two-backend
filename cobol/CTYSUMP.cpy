000100******************************************************************
000200* CTYSUMP.cpybk
000300* PRINT LINES FOR THE COUNTRIES-SUMMARY REPORT (CTYSUM).
000400* LINE-SEQUENTIAL, 132 BYTES, SINGLE PAGE - NO CONTROL BREAKS.
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* CTY001  22/03/2024 ACNTHY  - GEBNEXTGEN-91004 - INITIAL VERSION
000900*-----------------------------------------------------------------
001000
001100     05  WK-SUMP-TITLE.
001200         10  FILLER                     PIC X(17) VALUE
001300             "COUNTRIES SUMMARY".
001400         10  FILLER                     PIC X(115) VALUE SPACES.
001500
001600     05  WK-SUMP-REFRESHED.
001700         10  FILLER                     PIC X(16) VALUE
001800             "LAST REFRESHED: ".
001900         10  WK-SUMP-REFRESHED-AT       PIC X(20).
002000         10  FILLER                     PIC X(96) VALUE SPACES.
002100
002200     05  WK-SUMP-TOTAL.
002300         10  FILLER                     PIC X(17) VALUE
002400             "TOTAL COUNTRIES: ".
002500         10  WK-SUMP-TOTAL-COUNT        PIC ZZZ,ZZ9.
002600         10  FILLER                     PIC X(108) VALUE SPACES.
002700
002800     05  WK-SUMP-SUBTITLE.
002900         10  FILLER                     PIC X(32) VALUE
003000             "TOP 5 COUNTRIES BY ESTIMATED GDP".
003100         10  FILLER                     PIC X(100) VALUE SPACES.
003200
003300     05  WK-SUMP-DETAIL.
003400         10  WK-SUMP-RANK               PIC 9.
003500         10  FILLER                     PIC X(02) VALUE ". ".
003600         10  WK-SUMP-NAME               PIC X(30).
003700         10  WK-SUMP-GDP                PIC BZZZ,ZZZ,ZZ9.99.
003800         10  WK-SUMP-GDP-NA REDEFINES
003900                 WK-SUMP-GDP            PIC X(15).
004000         10  FILLER                     PIC X(84) VALUE SPACES.
